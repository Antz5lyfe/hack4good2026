000100******************************************************************
000200*    CCBKGRC.CPYBK                                                *
000300*    I-O FORMAT: CCBKGRCR  FROM FILE BOOKINGS OF LIBRARY CCBLIB   *
000400*    CARECONNECT BOOKING RECORD                                   *
000500*    USED FOR BOOKINGS-IN, BOOKINGS-OUT, AND THE IN-MEMORY        *
000600*    BOOKING TABLE ELEMENT IN CCTABWS.                            *
000700******************************************************************
000800* AMENDMENT HISTORY:                                              *
000900******************************************************************
001000* CCB003 11/03/1991 RKP    INITIAL VERSION - 32 BYTES, NO         *
001100*                          UPDATED-AT, STATUS WAS CONFIRM/        *
001200*                          CANCEL ONLY.                           *
001300* CCB019 04/09/1993 RKP    EXPANDED TO 46 BYTES - ADDED           *
001400*                          BKG-UPDATED AND THE WAITLIST STATUS    *
001500*                          VALUE FOR THE OVERFLOW TRIAL.          *
001600* CCB040 08/01/2001 MHN    EXPANDED TO 47 BYTES - ONE FILLER BYTE *
001700*                          RESERVED FOR THE PAYMENT-STATUS WORK   *
001800*                          THAT NEVER SHIPPED - LEAVE AS IS.      *
001900******************************************************************
002000* HISTORICAL RECORD WIDTHS, FOR REFERENCE ONLY - DO NOT UNCOMMENT *
002100* WITHOUT TALKING TO THE ARCHIVE-TAPE JOB OWNER FIRST:            *
002200*    CCB003 LAYOUT WAS  32 BYTES - NO BKG-UPDATED, NO FILLER.     *
002300*    CCB019 LAYOUT WAS  46 BYTES - ADDED BKG-UPDATED, NO FILLER.  *
002400*    CCB040 LAYOUT IS   47 BYTES - CURRENT, BELOW.                *
002500******************************************************************
002600     05  CC-BOOKING-RECORD.
002700         10  CC-BKG-ID               PIC 9(07).
002800*                                BKG-ID - ASSIGNED SEQUENTIALLY
002900         10  CC-BKG-USER-ID          PIC 9(05).
003000         10  CC-BKG-ACT-ID           PIC 9(05).
003100         10  CC-BKG-STATUS           PIC X(01).
003200             88  CC-BKG-CONFIRMED        VALUE "C".
003300             88  CC-BKG-WAITLIST         VALUE "W".
003400*                                CCB019 - NO CODE EVER SETS OR
003500*                                READS THIS VALUE, LAYOUT ONLY.
003600             88  CC-BKG-CANCELLED        VALUE "X".
003700         10  CC-BKG-CREATED          PIC 9(14).
003800*                                CREATION TIMESTAMP - DRIVES THE
003900*                                WEEKLY TOKEN WINDOW.
004000         10  CC-BKG-UPDATED          PIC 9(14).
004100*                                LAST STATUS-CHANGE TIMESTAMP -
004200*                                ADDED CCB019.
004300         10  FILLER                  PIC X(01).
004400*                                RESERVED - CCB040, SEE HISTORY.
004500******************************************************************
