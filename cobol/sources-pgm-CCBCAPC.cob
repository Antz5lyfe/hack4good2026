000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     CCBCAPC.
000400 AUTHOR.         R K PATTERSON.
000500 INSTALLATION.   CARECONNECT - NORTHSIDE COMMUNITY CARE CENTRE.
000600 DATE-WRITTEN.   04 SEP 1993.
000700 DATE-COMPILED.
000800 SECURITY.       CARECONNECT DATA PROCESSING - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  ACTIVITY CAPACITY CALCULATOR.  CALLED BY CCBVCHK
001100*               CHECK 2 TO COUNT CONFIRMED VOLUNTEER AND
001200*               ATTENDEE BOOKINGS ON ONE ACTIVITY AND TO WORK
001300*               OUT THE DYNAMIC ATTENDEE CAPACITY - BASE CAPACITY
001400*               PLUS TWO PARTICIPANT SLOTS FOR EVERY VOLUNTEER
001500*               CURRENTLY BOOKED ON THE ACTIVITY.  COUNTS ARE
001600*               TAKEN AGAINST THE BOOKING TABLE AS IT STANDS RIGHT
001700*               NOW IN THE RUN - EARLIER REQUESTS THIS RUN AFFECT
001800*               LATER ONES.
001900*
002000*================================================================*
002100* HISTORY OF MODIFICATION:
002200*================================================================*
002300* CCB017 04/09/1993 RKP  INITIAL VERSION - SINGLE ATTENDEE COUNT,
002400*                        NO VOLUNTEER SLOT SPLIT.
002500* CCB030 19/02/1996 DWT  SPLIT VOLUNTEER COUNT FROM ATTENDEE
002600*                        COUNT - VOLUNTEERS NO LONGER EAT INTO
002700*                        PARTICIPANT CAPACITY (REQ 96-0041).
002800* CCB031 22/11/1999 DWT  Y2K - NO DATE FIELDS IN THIS PROGRAM,
002900*                        REVIEWED, NO CHANGE REQUIRED.
003000* CCB050 06/05/2004 MHN  DYNAMIC CAPACITY FORMULA ADDED - BASE
003100*                        PLUS TWO PER VOLUNTEER (REQ 04-0077).
003200* CCB055 14/03/2006 MHN  OWNER ROLE WORK AREA PULLED OUT OF THE
003300*                        OWNER GROUP AND DECLARED ON ITS OWN -
003400*                        ONE SCAN HIT FROM THE TABLE PER CALL,
003500*                        NO NEED TO CARRY IT IN A GROUP MOVE.
003600*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004500 EJECT
004600***************
004700 DATA DIVISION.
004800***************
004900 WORKING-STORAGE SECTION.
005000***************
005100 01  FILLER                      PIC X(24)  VALUE
005200     "** PROGRAM CCBCAPC   **".
005300*
005400*-------------------- ACTIVITY LOOKUP RESULT --------------------*
005500 01  WK-C-ACT-WORK.
005600     05  WK-C-ACT-FOUND-SW       PIC X(01)  VALUE "N".
005700         88  WK-C-ACT-FOUND              VALUE "Y".
005800     05  WK-C-ACT-BASE-CAP       PIC 9(04)  COMP VALUE ZERO.
005900     05  WK-C-ACT-VOL-SLOTS      PIC 9(04)  COMP VALUE ZERO.
006000     05  FILLER                  PIC X(03)  VALUE SPACES.
006100*
006200*--------------- OWNER ROLE LOOKED UP PER BOOKING ---------------*
006300 01  WK-C-OWNER-WORK.
006400     05  WK-C-OWNER-FOUND-SW     PIC X(01)  VALUE "N".
006500         88  WK-C-OWNER-FOUND            VALUE "Y".
006600     05  FILLER                  PIC X(04)  VALUE SPACES.
006700 77  WK-C-OWNER-ROLE             PIC X(01)  VALUE SPACES.
006800*
006900*------------------------ RUNNING COUNTS ------------------------*
007000 01  WK-C-COUNT-WORK.
007100     05  WK-N-VOLUNTEER-COUNT    PIC 9(05)  COMP VALUE ZERO.
007200     05  WK-N-ATTENDEE-COUNT     PIC 9(05)  COMP VALUE ZERO.
007300     05  WK-N-DYNAMIC-CAP        PIC 9(05)  COMP VALUE ZERO.
007400*
007500*----------- ALPHANUMERIC DUMP OF THE COUNT WORK AREA -----------*
007600 01  WK-X-COUNT-DUMP REDEFINES WK-C-COUNT-WORK PIC X(15).
007700*
007800*----------- NUMERIC/EDITED VIEW OF DYNAMIC CAPACITY ------------*
007900 01  WK-N-CAP-NUMERIC            PIC 9(05)  COMP VALUE ZERO.
008000 01  WK-C-CAP-EDIT REDEFINES WK-N-CAP-NUMERIC PIC 9(05).
008100*
008200*---------- DIAGNOSTIC DUMP OF THE ACTIVITY WORK AREA -----------*
008300 01  WK-X-ACT-DUMP REDEFINES WK-C-ACT-WORK PIC X(12).
008400 EJECT
008500***************
008600 LINKAGE SECTION.
008700***************
008800 01  WK-C-CAPC-PARMS.
008900     05  WK-C-CAPC-ACT-ID        PIC 9(05).
009000     05  WK-C-CAPC-OUT-VOL-CNT   PIC 9(05).
009100     05  WK-C-CAPC-OUT-ATT-CNT   PIC 9(05).
009200     05  WK-C-CAPC-OUT-DYN-CAP   PIC 9(05).
009300     05  WK-C-CAPC-OUT-VOL-FULL  PIC X(01).
009400     05  WK-C-CAPC-OUT-ACT-FULL  PIC X(01).
009500     05  FILLER                  PIC X(05).
009600*
009700 01  CC-TABLE-AREA.
009800     COPY CCTABWS.
009900 EJECT
010000 PROCEDURE DIVISION USING WK-C-CAPC-PARMS
010100                           CC-TABLE-AREA.
010200*
010300 MAIN-MODULE.
010400     PERFORM A000-CALCULATE-CAPACITY
010500        THRU A099-CALCULATE-CAPACITY-EX.
010600     GOBACK.
010700*
010800*----------------------------------------------------------------*
010900 A000-CALCULATE-CAPACITY.
011000*----------------------------------------------------------------*
011100     MOVE ZERO TO WK-C-CAPC-OUT-VOL-CNT WK-C-CAPC-OUT-ATT-CNT
011200                  WK-C-CAPC-OUT-DYN-CAP.
011300     MOVE "N" TO WK-C-CAPC-OUT-VOL-FULL WK-C-CAPC-OUT-ACT-FULL.
011400     PERFORM A010-FIND-ACTIVITY THRU A010-FIND-ACTIVITY-EX.
011500     IF  NOT WK-C-ACT-FOUND
011600         GO TO A099-CALCULATE-CAPACITY-EX.
011700     PERFORM A020-COUNT-BOOKINGS
011800        THRU A020-COUNT-BOOKINGS-EX.
011900     COMPUTE WK-N-DYNAMIC-CAP =
012000             WK-C-ACT-BASE-CAP + (WK-N-VOLUNTEER-COUNT * 2).
012100     MOVE WK-N-VOLUNTEER-COUNT TO WK-C-CAPC-OUT-VOL-CNT.
012200     MOVE WK-N-ATTENDEE-COUNT  TO WK-C-CAPC-OUT-ATT-CNT.
012300     MOVE WK-N-DYNAMIC-CAP     TO WK-C-CAPC-OUT-DYN-CAP.
012400     IF  WK-N-VOLUNTEER-COUNT >= WK-C-ACT-VOL-SLOTS
012500         MOVE "Y" TO WK-C-CAPC-OUT-VOL-FULL
012600     END-IF.
012700     IF  WK-N-ATTENDEE-COUNT >= WK-N-DYNAMIC-CAP
012800         MOVE "Y" TO WK-C-CAPC-OUT-ACT-FULL
012900     END-IF.
013000 A099-CALCULATE-CAPACITY-EX.
013100     EXIT.
013200*----------------------------------------------------------------*
013300 A010-FIND-ACTIVITY.
013400*----------------------------------------------------------------*
013500     MOVE "N" TO WK-C-ACT-FOUND-SW.
013600     SET  CC-ACT-IDX TO 1.
013700     SEARCH ALL CC-ACTIVITY-ENTRY
013800         AT END
013900             CONTINUE
014000         WHEN CC-ACT-ID (CC-ACT-IDX) = WK-C-CAPC-ACT-ID
014100             MOVE "Y" TO WK-C-ACT-FOUND-SW
014200             MOVE CC-ACT-BASE-CAP (CC-ACT-IDX)
014300                                TO WK-C-ACT-BASE-CAP
014400             MOVE CC-ACT-VOL-SLOTS (CC-ACT-IDX)
014500                                TO WK-C-ACT-VOL-SLOTS
014600     END-SEARCH.
014700 A010-FIND-ACTIVITY-EX.
014800     EXIT.
014900*----------------------------------------------------------------*
015000 A020-COUNT-BOOKINGS.
015100*----------------------------------------------------------------*
015200     MOVE ZERO TO WK-N-VOLUNTEER-COUNT WK-N-ATTENDEE-COUNT.
015300     SET  CC-BKG-IDX TO 1.
015400     PERFORM A030-TEST-ONE-BOOKING
015500        THRU A030-TEST-ONE-BOOKING-EX
015600        UNTIL CC-BKG-IDX > CC-BOOKING-TAB-COUNT.
015700 A020-COUNT-BOOKINGS-EX.
015800     EXIT.
015900*----------------------------------------------------------------*
016000 A030-TEST-ONE-BOOKING.
016100*----------------------------------------------------------------*
016200     IF  CC-BKG-ACT-ID (CC-BKG-IDX) = WK-C-CAPC-ACT-ID
016300     AND CC-BKG-CONFIRMED (CC-BKG-IDX)
016400         PERFORM A040-FIND-OWNER THRU A040-FIND-OWNER-EX
016500         IF  WK-C-OWNER-FOUND AND WK-C-OWNER-ROLE = "V"
016600             ADD 1 TO WK-N-VOLUNTEER-COUNT
016700         ELSE
016800             ADD 1 TO WK-N-ATTENDEE-COUNT
016900         END-IF
017000     END-IF.
017100     SET  CC-BKG-IDX UP BY 1.
017200 A030-TEST-ONE-BOOKING-EX.
017300     EXIT.
017400*----------------------------------------------------------------*
017500 A040-FIND-OWNER.
017600*----------------------------------------------------------------*
017700     MOVE "N" TO WK-C-OWNER-FOUND-SW.
017800     SET  CC-USER-IDX TO 1.
017900     SEARCH ALL CC-USER-ENTRY
018000         AT END
018100             CONTINUE
018200         WHEN CC-USER-ID (CC-USER-IDX) =
018300                          CC-BKG-USER-ID (CC-BKG-IDX)
018400             MOVE "Y" TO WK-C-OWNER-FOUND-SW
018500             MOVE CC-USER-ROLE (CC-USER-IDX) TO WK-C-OWNER-ROLE
018600     END-SEARCH.
018700 A040-FIND-OWNER-EX.
018800     EXIT.
018900*
019000******************************************************************
019100*************** END OF PROGRAM SOURCE  CCBCAPC ***************
019200******************************************************************
