000100******************************************************************
000200*    CCREQRC.CPYBK                                                *
000300*    I-O FORMAT: CCREQRCR  FROM FILE REQUESTS OF LIBRARY CCBLIB   *
000400*    CARECONNECT TRANSACTION REQUEST RECORD                       *
000500******************************************************************
000600*    ONE TRANSACTION PER RECORD - BOOK, CANCEL, OR BALANCE        *
000700*    INQUIRY.  PROCESSED IN FILE ORDER, NOT RE-SEQUENCED.         *
000800******************************************************************
000900* AMENDMENT HISTORY:                                              *
001000******************************************************************
001100* CCB004 11/03/1991 RKP    INITIAL VERSION - BOOK/CANCEL ONLY.    *
001200* CCB027 19/02/1996 DWT    ADDED REQ-TYPE 'T' BALANCE INQUIRY     *
001300*                          FOR THE FRONT-DESK KIOSK PROJECT.      *
001400******************************************************************
001500     05  CC-REQUEST-RECORD.
001600         10  CC-REQ-TYPE             PIC X(01).
001700             88  CC-REQ-IS-BOOK          VALUE "B".
001800             88  CC-REQ-IS-CANCEL        VALUE "C".
001900             88  CC-REQ-IS-INQUIRY       VALUE "T".
002000         10  CC-REQ-USER-ID          PIC 9(05).
002100         10  CC-REQ-ACT-ID           PIC 9(05).
002200*                                BOOK ONLY - ZEROS OTHERWISE
002300         10  CC-REQ-BKG-ID           PIC 9(07).
002400*                                CANCEL ONLY - ZEROS OTHERWISE
002500         10  CC-REQ-TIMESTAMP        PIC 9(14).
002600*                                "NOW" FOR THIS REQUEST - DEFINES
002700*                                THE WEEK WINDOW AND THE NEW
002800*                                BOOKING'S CREATED-AT.
002900******************************************************************
003000*    32 BYTES EXACT - NO TRAILING FILLER - SEE CCUSRRC HISTORY    *
003100*    NOTE, SAME CONTRACT WITH THE INTAKE WEB TEAM.                *
003200******************************************************************
