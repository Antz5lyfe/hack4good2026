000100******************************************************************
000200*    CCTIERW.CPYBK                                                *
000300*    CARECONNECT MEMBERSHIP TIER / WEEKLY TOKEN LIMIT TABLE        *
000400******************************************************************
000500*    FOUR MEMBERSHIP TIERS, LOADED BY VALUE - NOT READ FROM A     *
000600*    FILE.  SEARCHED BY CCBTOKB AND BY CCBVCHK CHECK 1.           *
000700******************************************************************
000800* AMENDMENT HISTORY:                                              *
000900******************************************************************
001000* CCB016 04/09/1993 RKP    INITIAL VERSION - WEEKLY-1/WEEKLY-2    *
001100*                          ONLY, NO ADHOC, NO UNLIMITED.          *
001200* CCB029 19/02/1996 DWT    ADDED ADHOC TIER, REJECTS ON SIGHT -   *
001300*                          PAYMENT_REQUIRED, NO TOKEN COUNT.      *
001400* CCB049 06/05/2004 MHN    ADDED UNLIMITED TIER FOR STAFF AND     *
001500*                          VOLUNTEER MEMBERSHIPS.                 *
001600******************************************************************
001700     05  CC-TIER-TABLE.
001800         10  CC-TIER-ENTRY OCCURS 4 TIMES INDEXED BY CC-TIER-IDX.
001900             15  CC-TIER-CODE            PIC X(01).
002000             15  CC-TIER-LIMIT           PIC 9(03).
002100*                                WEEKLY TOKEN LIMIT, COUNT ONLY,
002200*                                MEANINGLESS FOR ADHOC/UNLIMITED.
002300             15  CC-TIER-IS-ADHOC        PIC X(01).
002400                 88  CC-TIER-ENTRY-IS-ADHOC    VALUE "Y".
002500             15  CC-TIER-IS-UNLIMITED    PIC X(01).
002600                 88  CC-TIER-ENTRY-IS-UNLTD    VALUE "Y".
002700             15  FILLER                  PIC X(04).
002800     05  CC-TIER-VALUES REDEFINES CC-TIER-TABLE.
002900         10  FILLER PIC X(10) VALUE "A000YN    ".
003000         10  FILLER PIC X(10) VALUE "1001NN    ".
003100         10  FILLER PIC X(10) VALUE "2002NN    ".
003200         10  FILLER PIC X(10) VALUE "U000NY    ".
003300******************************************************************
