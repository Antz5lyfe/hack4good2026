000100******************************************************************
000200*    CCTABWS.CPYBK                                                *
000300*    CARECONNECT IN-MEMORY MASTER TABLES                          *
000400******************************************************************
000500*    SHARED BY CCBMAIN (WORKING-STORAGE, THE TABLES THEMSELVES)   *
000600*    AND BY CCBVCHK/CCBTOKB/CCBCAPC/CCBCANC (LINKAGE SECTION, THE *
000700*    SAME SHAPE PASSED BY REFERENCE ON EACH CALL).  THIS IS THE   *
000800*    SAME TRICK VTF2 USED TO KEEP A CALLER AND A CALLED ROUTINE   *
000900*    AGREEING ON ONE LAYOUT WITHOUT COPYING IT TWICE BY HAND.     *
001000******************************************************************
001100* AMENDMENT HISTORY:                                              *
001200******************************************************************
001300* CCB006 11/03/1991 RKP    INITIAL VERSION - 500 USERS, 100       *
001400*                          ACTIVITIES, 2000 BOOKINGS.             *
001500* CCB033 17/06/1999 DWT    RAISED LIMITS - 2000/500/9999 - THE    *
001600*                          NORTHSIDE+EASTSIDE MERGE OUTGREW THE   *
001700*                          OLD TABLE SIZES (REQ 99-0118).         *
001800* CCB033 22/11/1999 DWT    Y2K - TABLE SUBSCRIPTS ARE COMP        *
001900*                          COUNTERS, NOT DATES - REVIEWED, NO     *
002000*                          CHANGE REQUIRED.                       *
002100* CCB052 14/03/2006 MHN    ADDED ASCENDING KEY/DEPENDING ON SO    *
002200*                          THE LOOKUPS CAN SEARCH ALL INSTEAD OF  *
002300*                          WALKING THE WHOLE TABLE EVERY TIME.    *
002400******************************************************************
002500     05  CC-USER-TAB-COUNT           PIC 9(05) COMP.
002600     05  CC-USER-TABLE.
002700         10  CC-USER-ENTRY OCCURS 1 TO 2000 TIMES
002800                 DEPENDING ON CC-USER-TAB-COUNT
002900                 ASCENDING KEY IS CC-USER-ID
003000                 INDEXED BY CC-USER-IDX.
003100             COPY CCUSRRC
003200                 REPLACING ==05  CC-USER-RECORD==
003300                        BY ==15  CC-USER-ENTRY-DATA==.
003400     05  CC-ACTIVITY-TAB-COUNT       PIC 9(05) COMP.
003500     05  CC-ACTIVITY-TABLE.
003600         10  CC-ACTIVITY-ENTRY OCCURS 1 TO 500 TIMES
003700                 DEPENDING ON CC-ACTIVITY-TAB-COUNT
003800                 ASCENDING KEY IS CC-ACT-ID
003900                 INDEXED BY CC-ACT-IDX.
004000             COPY CCACTRC
004100                 REPLACING ==05  CC-ACTIVITY-RECORD==
004200                        BY ==15  CC-ACTIVITY-ENTRY-DATA==.
004300     05  CC-BOOKING-TAB-COUNT        PIC 9(05) COMP.
004400     05  CC-HIGH-BOOKING-ID          PIC 9(07) COMP.
004500*                                HIGHEST BKG-ID SEEN ON LOAD -
004600*                                NEXT NEW BOOKING IS THIS PLUS 1.
004700     05  CC-BOOKING-TABLE.
004800         10  CC-BOOKING-ENTRY OCCURS 1 TO 9999 TIMES
004900                 DEPENDING ON CC-BOOKING-TAB-COUNT
005000                 ASCENDING KEY IS CC-BKG-ID
005100                 INDEXED BY CC-BKG-IDX.
005200             COPY CCBKGRC
005300                 REPLACING ==05  CC-BOOKING-RECORD==
005400                        BY ==15  CC-BOOKING-ENTRY-DATA==.
005500******************************************************************
