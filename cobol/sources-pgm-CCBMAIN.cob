000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     CCBMAIN.
000400 AUTHOR.         R K PATTERSON.
000500 INSTALLATION.   CARECONNECT - NORTHSIDE COMMUNITY CARE CENTRE.
000600 DATE-WRITTEN.   11 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       CARECONNECT DATA PROCESSING - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  BATCH DRIVER FOR THE CARECONNECT ACTIVITY BOOKING
001100*               RUN.  LOADS THE MEMBER, ACTIVITY, AND BOOKING
001200*               MASTERS INTO MEMORY, READS THE REQUEST FILE IN
001300*               ORDER, AND DISPATCHES EACH REQUEST TO THE BOOKING
001400*               VALIDATION ENGINE (CCBVCHK), THE CANCELLATION
001500*               PROCESSOR (CCBCANC), OR THE TOKEN BALANCE
001600*               CALCULATOR (CCBTOKB).  WRITES THE RESULT FILE,
001700*               THE UPDATED BOOKING MASTER, AND THE RUN SUMMARY
001800*               REPORT.
001900*
002000*================================================================*
002100* HISTORY OF MODIFICATION:
002200*================================================================*
002300*|TAG    |DATE      |INIT| DESCRIPTION                          |*
002400*----------------------------------------------------------------*
002500* CCB001 |11/03/1991| RKP| INITIAL - BOOK AND CANCEL ONLY,      |
002600*        |          |    | NORTHSIDE PILOT, ONE ACTIVITY ROOM,  |
002700*        |          |    | FIXED CAPACITY OF 10.                |
002800* CCB014 |04/09/1993| RKP| WEEKLY TOKEN ALLOWANCE - CHECK 1 NOW |
002900*        |          |    | CALLS CCBTOKB (REQ 93-0271).         |
003000* CCB015 |04/09/1993| RKP| DYNAMIC CAPACITY - VOLUNTEER SIGN-UP |
003100*        |          |    | GROWS BASE CAPACITY, CHECK 2 NOW     |
003200*        |          |    | CALLS CCBCAPC.                       |
003300* CCB023 |19/02/1996| DWT| CHECK 3 MEDICAL/WHEELCHAIR ADDED.    |
003400* CCB027 |19/02/1996| DWT| REQ-TYPE T BALANCE INQUIRY ADDED FOR |
003500*        |          |    | THE FRONT-DESK KIOSK PROJECT.        |
003600* CCB031 |17/06/1999| DWT| NORTHSIDE+EASTSIDE MERGE - TABLE     |
003700*        |          |    | SIZES RAISED, SEE CCTABWS (99-0118). |
003800* CCB031 |22/11/1999| DWT| Y2K REMEDIATION - ALL TIMESTAMPS ARE |
003900*        |          |    | ALREADY 9(14) CCYYMMDDHHMMSS, NO     |
004000*        |          |    | 2-DIGIT YEAR FIELDS FOUND ON THIS RUN|
004100*        |          |    | REVIEWED, SIGNED OFF, NO CHANGE.     |
004200* CCB037 |08/01/2001| MHN| PAYMENT-REQUIRED REJECT CODE ADDED   |
004300*        |          |    | FOR ADHOC TIER (REQ 00-0344).        |
004400* CCB044 |06/05/2004| MHN| UNLIMITED TIER ADDED FOR STAFF AND   |
004500*        |          |    | VOLUNTEER MEMBERSHIPS.               |
004600* CCB052 |14/03/2006| MHN| SEARCH ALL ENABLED ON ALL THREE      |
004700*        |          |    | TABLES, SEE CCTABWS.                 |
004800*----------------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-AS400.
005500 OBJECT-COMPUTER. IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005700                   UPSI-0 IS UPSI-SWITCH-0
005800                     ON  STATUS IS U0-ON
005900                     OFF STATUS IS U0-OFF
006000                   UPSI-1 IS UPSI-SWITCH-1
006100                     ON  STATUS IS U1-ON
006200                     OFF STATUS IS U1-OFF.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT USERS       ASSIGN TO DATABASE-USERS
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS  IS WK-C-USERS-STATUS.
006900     SELECT ACTIVITIES   ASSIGN TO DATABASE-ACTVTYS
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS WK-C-ACTVTYS-STATUS.
007200     SELECT BOOKINGS-IN  ASSIGN TO DATABASE-BKGSIN
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS  IS WK-C-BKGSIN-STATUS.
007500     SELECT REQUESTS     ASSIGN TO DATABASE-REQUEST
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS  IS WK-C-REQUEST-STATUS.
007800     SELECT RESULTS      ASSIGN TO DATABASE-RESULTS
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS  IS WK-C-RESULTS-STATUS.
008100     SELECT BOOKINGS-OUT ASSIGN TO DATABASE-BKGSOUT
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS  IS WK-C-BKGSOUT-STATUS.
008400     SELECT REPORT-FILE  ASSIGN TO RPT-REPORT
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS WK-C-REPORT-STATUS.
008700 EJECT
008800***************
008900 DATA DIVISION.
009000***************
009100 FILE SECTION.
009200***************
009300 FD  USERS
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS WK-F-USER-RECORD
009600     RECORD CONTAINS 84 CHARACTERS.
009700 01  WK-F-USER-RECORD.
009800     COPY CCUSRRC.
009900*
010000 FD  ACTIVITIES
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS WK-F-ACTIVITY-RECORD
010300     RECORD CONTAINS 97 CHARACTERS.
010400 01  WK-F-ACTIVITY-RECORD.
010500     COPY CCACTRC.
010600*
010700 FD  BOOKINGS-IN
010800     LABEL RECORDS ARE OMITTED
010900     DATA RECORD IS WK-F-BOOKING-IN-RECORD
011000     RECORD CONTAINS 47 CHARACTERS.
011100 01  WK-F-BOOKING-IN-RECORD.
011200     COPY CCBKGRC.
011300*
011400 FD  REQUESTS
011500     LABEL RECORDS ARE OMITTED
011600     DATA RECORD IS WK-F-REQUEST-RECORD
011700     RECORD CONTAINS 32 CHARACTERS.
011800 01  WK-F-REQUEST-RECORD.
011900     COPY CCREQRC.
012000*
012100 FD  RESULTS
012200     LABEL RECORDS ARE OMITTED
012300     DATA RECORD IS WK-F-RESULT-RECORD
012400     RECORD CONTAINS 108 CHARACTERS.
012500 01  WK-F-RESULT-RECORD.
012600     COPY CCRESRC.
012700*
012800 FD  BOOKINGS-OUT
012900     LABEL RECORDS ARE OMITTED
013000     DATA RECORD IS WK-F-BOOKING-OUT-RECORD
013100     RECORD CONTAINS 47 CHARACTERS.
013200 01  WK-F-BOOKING-OUT-RECORD.
013300     COPY CCBKGRC
013400         REPLACING ==CC-BOOKING-RECORD== BY ==CC-BKO-RECORD==.
013500*
013600 FD  REPORT-FILE
013700     LABEL RECORDS ARE OMITTED
013800     DATA RECORD IS WK-F-PRINT-RECORD
013900     RECORD CONTAINS 132 CHARACTERS.
014000 01  WK-F-PRINT-RECORD           PIC X(132).
014100 EJECT
014200*************************
014300 WORKING-STORAGE SECTION.
014400*************************
014500 01  FILLER                      PIC X(24)  VALUE
014600     "** PROGRAM CCBMAIN   **".
014700*
014800*---------------- FILE STATUS BYTES -----------------------------*
014900 01  WK-C-FILE-STATUSES.
015000     05  WK-C-USERS-STATUS       PIC X(02)  VALUE "00".
015100     05  WK-C-ACTVTYS-STATUS     PIC X(02)  VALUE "00".
015200     05  WK-C-BKGSIN-STATUS      PIC X(02)  VALUE "00".
015300     05  WK-C-REQUEST-STATUS     PIC X(02)  VALUE "00".
015400     05  WK-C-RESULTS-STATUS     PIC X(02)  VALUE "00".
015500     05  WK-C-BKGSOUT-STATUS     PIC X(02)  VALUE "00".
015600     05  WK-C-REPORT-STATUS      PIC X(02)  VALUE "00".
015700     05  FILLER                  PIC X(06)  VALUE SPACES.
015800*
015900*---------------- END-OF-FILE SWITCHES --------------------------*
016000 01  WK-C-SWITCHES.
016100     05  WK-C-USERS-EOF-SW       PIC X(01)  VALUE "N".
016200         88  WK-C-USERS-EOF               VALUE "Y".
016300     05  WK-C-ACTVTYS-EOF-SW     PIC X(01)  VALUE "N".
016400         88  WK-C-ACTVTYS-EOF             VALUE "Y".
016500     05  WK-C-BKGSIN-EOF-SW      PIC X(01)  VALUE "N".
016600         88  WK-C-BKGSIN-EOF               VALUE "Y".
016700     05  WK-C-REQUEST-EOF-SW     PIC X(01)  VALUE "N".
016800         88  WK-C-REQUEST-EOF              VALUE "Y".
016900     05  FILLER                  PIC X(04)  VALUE SPACES.
017000*
017100*---------------- RUN TOTALS (CONTROL TOTAL) ------------------*
017200 01  WK-C-TOTALS.
017300     05  WK-N-REQUESTS-READ      PIC 9(07)  COMP VALUE ZERO.
017400     05  WK-N-BOOKINGS-CONFIRMED PIC 9(07)  COMP VALUE ZERO.
017500     05  WK-N-CANCELLATIONS      PIC 9(07)  COMP VALUE ZERO.
017600     05  WK-N-INQUIRIES          PIC 9(07)  COMP VALUE ZERO.
017700     05  WK-N-REJECTIONS         PIC 9(07)  COMP VALUE ZERO.
017800     05  WK-N-REJECT-COUNTS.
017900         10  WK-N-REJ-USRNF      PIC 9(05)  COMP VALUE ZERO.
018000         10  WK-N-REJ-ACTNF      PIC 9(05)  COMP VALUE ZERO.
018100         10  WK-N-REJ-DUPBKG     PIC 9(05)  COMP VALUE ZERO.
018200         10  WK-N-REJ-PAYREQ     PIC 9(05)  COMP VALUE ZERO.
018300         10  WK-N-REJ-TOKLIM     PIC 9(05)  COMP VALUE ZERO.
018400         10  WK-N-REJ-ACTFULL    PIC 9(05)  COMP VALUE ZERO.
018500         10  WK-N-REJ-VOLFULL    PIC 9(05)  COMP VALUE ZERO.
018600         10  WK-N-REJ-ACCESS     PIC 9(05)  COMP VALUE ZERO.
018700         10  WK-N-REJ-BKGNF      PIC 9(05)  COMP VALUE ZERO.
018800         10  WK-N-REJ-ALRDYX     PIC 9(05)  COMP VALUE ZERO.
018900* DIAGNOSTIC DUMP VIEW OF THE REJECT COUNTERS, FOR ABEND DUMPS.
019000     05  WK-X-REJECT-DUMP REDEFINES WK-N-REJECT-COUNTS
019100                                      PIC X(50).
019200*
019300*---------------- REPORT PAGE COUNTER (HEADING BREAK) ----------*
019400 77  WK-N-PAGE-COUNT              PIC 9(03)  COMP VALUE ZERO.
019500*
019600*---------------- RUN-DATE WORK AREA ---------------------------*
019700 01  WK-C-RUN-DATE               PIC X(08).
019800 01  WK-C-RUN-DATE-BRK REDEFINES WK-C-RUN-DATE.
019900     05  WK-C-RUN-CEN            PIC X(02).
020000     05  WK-C-RUN-YY             PIC X(02).
020100     05  WK-C-RUN-MM             PIC X(02).
020200     05  WK-C-RUN-DD             PIC X(02).
020300*
020400*---------------- LOADED MASTER TABLES (SHARED W/ CALLS) -------*
020500 01  CC-TABLE-AREA.
020600     COPY CCTABWS.
020700 01  CC-TIER-AREA.
020800     COPY CCTIERW.
020900*
021000*---------------- ONE TRANSACTION WORKING COPY -----------------*
021100 01  WK-C-REQUEST-WORK.
021200     COPY CCREQRC
021300         REPLACING ==CC-REQUEST-RECORD== BY ==CC-REQW-RECORD==
021400                   ==CC-REQ-TYPE==       BY ==CC-REQW-TYPE==
021500                   ==CC-REQ-IS-BOOK==    BY ==CC-REQW-IS-BOOK==
021600                   ==CC-REQ-IS-CANCEL==  BY ==CC-REQW-IS-CANCEL==
021700                   ==CC-REQ-IS-INQUIRY== BY ==CC-REQW-IS-INQUIRY==
021800                   ==CC-REQ-USER-ID==    BY ==CC-REQW-USER-ID==
021900                   ==CC-REQ-ACT-ID==     BY ==CC-REQW-ACT-ID==
022000                   ==CC-REQ-BKG-ID==     BY ==CC-REQW-BKG-ID==
022100                   ==CC-REQ-TIMESTAMP==  BY ==CC-REQW-TIMESTAMP==.
022200 01  WK-C-RESULT-WORK.
022300     COPY CCRESRC
022400         REPLACING ==CC-RESULT-RECORD==     BY ==CC-RESW-RECORD==
022500                   ==CC-RES-TYPE==          BY ==CC-RESW-TYPE==
022600                   ==CC-RES-USER-ID==       BY ==CC-RESW-USER-ID==
022700                   ==CC-RES-STATUS==        BY ==CC-RESW-STATUS==
022800                   ==CC-RES-IS-OK==         BY ==CC-RESW-IS-OK==
022900                   ==CC-RES-IS-ERROR==      BY
023000                       ==CC-RESW-IS-ERROR==
023100                   ==CC-RES-ERROR-CODE==    BY
023200                       ==CC-RESW-ERROR-CODE==
023300                   ==CC-RES-TOKENS-REMAINING==
023400                       BY ==CC-RESW-TOKENS-REMAINING==
023500                   ==CC-RES-MESSAGE==       BY
023600                       ==CC-RESW-MESSAGE==.
023700*
023800*---------------- LINKAGE PARMS FOR THE CALLED CHECKS ----------*
023900 01  WK-C-VCHK-PARMS.
024000     05  WK-C-VCHK-REQ-USER-ID   PIC 9(05).
024100     05  WK-C-VCHK-REQ-ACT-ID    PIC 9(05).
024200     05  WK-C-VCHK-REQ-TIME      PIC 9(14).
024300     05  WK-C-VCHK-OUT-STATUS    PIC X(04).
024400     05  WK-C-VCHK-OUT-ERRCD     PIC X(22).
024500     05  WK-C-VCHK-OUT-BKGID     PIC 9(07).
024600     05  WK-C-VCHK-OUT-TOKENS    PIC X(09).
024700     05  WK-C-VCHK-OUT-MESSAGE   PIC X(60).
024800     05  FILLER                  PIC X(05) VALUE SPACES.
024900*
025000 01  WK-C-CANC-PARMS.
025100     05  WK-C-CANC-REQ-USER-ID   PIC 9(05).
025200     05  WK-C-CANC-REQ-BKG-ID    PIC 9(07).
025300     05  WK-C-CANC-REQ-TIME      PIC 9(14).
025400     05  WK-C-CANC-OUT-STATUS    PIC X(04).
025500     05  WK-C-CANC-OUT-ERRCD     PIC X(22).
025600     05  WK-C-CANC-OUT-BKGID     PIC 9(07).
025700     05  FILLER                  PIC X(05) VALUE SPACES.
025800*
025900 01  WK-C-TOKB-PARMS.
026000     05  WK-C-TOKB-REQ-USER-ID   PIC 9(05).
026100     05  WK-C-TOKB-REQ-TIME      PIC 9(14).
026200     05  WK-C-TOKB-OUT-USED      PIC 9(03).
026300     05  WK-C-TOKB-OUT-LIMIT     PIC 9(03).
026400     05  WK-C-TOKB-OUT-REMAIN    PIC X(09).
026500     05  WK-C-TOKB-OUT-IS-VOL    PIC X(01).
026600     05  FILLER                  PIC X(05) VALUE SPACES.
026700*
026800*---------------- REPORT PRINT LINE (REDEFINED BY TYPE) --------*
026900 01  WK-C-PRINT-AREA.
027000     05  WK-C-PRINT-LINE             PIC X(132).
027100     05  WK-C-HEAD-LINE REDEFINES WK-C-PRINT-LINE.
027200         10  FILLER              PIC X(10) VALUE SPACES.
027300         10  WK-H-PGM-NAME       PIC X(08) VALUE "CCBMAIN".
027400         10  FILLER              PIC X(04) VALUE SPACES.
027500         10  WK-H-TITLE          PIC X(40) VALUE
027600             "CARECONNECT BOOKING RUN SUMMARY".
027700         10  FILLER              PIC X(06) VALUE SPACES.
027800         10  WK-H-RUN-LIT        PIC X(09) VALUE "RUN DATE ".
027900         10  WK-H-RUN-DATE       PIC X(10).
028000         10  FILLER              PIC X(06) VALUE SPACES.
028100         10  WK-H-PAGE-LIT       PIC X(05) VALUE "PAGE ".
028200         10  WK-H-PAGE-NO        PIC ZZ9.
028300         10  FILLER              PIC X(31) VALUE SPACES.
028400     05  WK-C-DETL-LINE REDEFINES WK-C-PRINT-LINE.
028500         10  FILLER              PIC X(04) VALUE SPACES.
028600         10  WK-D-REQ-TYPE       PIC X(01).
028700         10  FILLER              PIC X(03) VALUE SPACES.
028800         10  WK-D-USER-ID        PIC 9(05).
028900         10  FILLER              PIC X(03) VALUE SPACES.
029000         10  WK-D-REF-ID         PIC 9(07).
029100         10  FILLER              PIC X(03) VALUE SPACES.
029200         10  WK-D-STATUS         PIC X(09).
029300         10  FILLER              PIC X(03) VALUE SPACES.
029400         10  WK-D-ERROR-CODE     PIC X(22).
029500         10  FILLER              PIC X(69) VALUE SPACES.
029600     05  WK-C-TOTL-LINE REDEFINES WK-C-PRINT-LINE.
029700         10  FILLER              PIC X(04) VALUE SPACES.
029800         10  WK-T-CAPTION        PIC X(40).
029900         10  WK-T-COUNT          PIC ZZZ,ZZ9.
030000         10  FILLER              PIC X(81) VALUE SPACES.
030100 EJECT
030200 PROCEDURE DIVISION.
030300*
030400 MAIN-MODULE.
030500     PERFORM A000-INITIALIZE-RUN
030600        THRU A099-INITIALIZE-RUN-EX.
030700     PERFORM B000-LOAD-MASTERS
030800        THRU B099-LOAD-MASTERS-EX.
030900     PERFORM C000-PROCESS-REQUESTS
031000        THRU C099-PROCESS-REQUESTS-EX
031100        UNTIL WK-C-REQUEST-EOF.
031200     PERFORM D000-END-OF-RUN
031300        THRU D099-END-OF-RUN-EX.
031400     GOBACK.
031500*
031600*----------------------------------------------------------------*
031700 A000-INITIALIZE-RUN.
031800*----------------------------------------------------------------*
031900     ACCEPT  WK-C-RUN-DATE        FROM DATE.
032000     MOVE    ZEROS                TO WK-N-REQUESTS-READ
032100                                     WK-N-BOOKINGS-CONFIRMED
032200                                     WK-N-CANCELLATIONS
032300                                     WK-N-INQUIRIES
032400                                     WK-N-REJECTIONS.
032500     MOVE    ZEROS                TO WK-N-REJ-USRNF WK-N-REJ-ACTNF
032600                                     WK-N-REJ-DUPBKG
032700                                     WK-N-REJ-PAYREQ
032800                                     WK-N-REJ-TOKLIM
032900                                     WK-N-REJ-ACTFULL
033000                                     WK-N-REJ-VOLFULL
033100                                     WK-N-REJ-BKGNF
033200                                     WK-N-REJ-ALRDYX.
033300     OPEN OUTPUT REPORT-FILE.
033400     IF  WK-C-REPORT-STATUS NOT = "00"
033500         DISPLAY "CCBMAIN - OPEN FILE ERROR - REPORT-FILE"
033600         DISPLAY "FILE STATUS IS " WK-C-REPORT-STATUS
033700         GO TO Y900-ABNORMAL-TERMINATION.
033800     PERFORM D110-WRITE-HEADING.
033900 A099-INITIALIZE-RUN-EX.
034000     EXIT.
034100*----------------------------------------------------------------*
034200 B000-LOAD-MASTERS.
034300*----------------------------------------------------------------*
034400     MOVE ZERO TO CC-USER-TAB-COUNT CC-ACTIVITY-TAB-COUNT         CCB031
034500                  CC-BOOKING-TAB-COUNT CC-HIGH-BOOKING-ID.
034600     PERFORM B100-LOAD-USERS     THRU B100-LOAD-USERS-EX.
034700     PERFORM B200-LOAD-ACTVTYS   THRU B200-LOAD-ACTVTYS-EX.
034800     PERFORM B300-LOAD-BOOKINGS  THRU B300-LOAD-BOOKINGS-EX.
034900     OPEN INPUT  REQUESTS.
035000     IF  WK-C-REQUEST-STATUS NOT = "00"
035100         DISPLAY "CCBMAIN - OPEN FILE ERROR - REQUESTS"
035200         DISPLAY "FILE STATUS IS " WK-C-REQUEST-STATUS
035300         GO TO Y900-ABNORMAL-TERMINATION.
035400     OPEN OUTPUT RESULTS.
035500     IF  WK-C-RESULTS-STATUS NOT = "00"
035600         DISPLAY "CCBMAIN - OPEN FILE ERROR - RESULTS"
035700         DISPLAY "FILE STATUS IS " WK-C-RESULTS-STATUS
035800         GO TO Y900-ABNORMAL-TERMINATION.
035900     PERFORM B900-READ-REQUEST   THRU B900-READ-REQUEST-EX.
036000 B099-LOAD-MASTERS-EX.
036100     EXIT.
036200*----------------------------------------------------------------*
036300 B100-LOAD-USERS.
036400*----------------------------------------------------------------*
036500     OPEN INPUT USERS.
036600     IF  WK-C-USERS-STATUS NOT = "00"
036700         DISPLAY "CCBMAIN - OPEN FILE ERROR - USERS"
036800         DISPLAY "FILE STATUS IS " WK-C-USERS-STATUS
036900         GO TO Y900-ABNORMAL-TERMINATION.
037000     PERFORM B110-READ-ONE-USER
037100        THRU B110-READ-ONE-USER-EX
037200        UNTIL WK-C-USERS-EOF.
037300     CLOSE USERS.
037400 B100-LOAD-USERS-EX.
037500     EXIT.
037600*----------------------------------------------------------------*
037700 B110-READ-ONE-USER.
037800*----------------------------------------------------------------*
037900     READ USERS
038000         AT END SET WK-C-USERS-EOF TO TRUE
038100         NOT AT END
038200             ADD 1 TO CC-USER-TAB-COUNT
038300             SET CC-USER-IDX TO CC-USER-TAB-COUNT
038400             MOVE WK-F-USER-RECORD
038500               TO CC-USER-ENTRY-DATA (CC-USER-IDX)
038600     END-READ.
038700 B110-READ-ONE-USER-EX.
038800     EXIT.
038900*----------------------------------------------------------------*
039000 B200-LOAD-ACTVTYS.
039100*----------------------------------------------------------------*
039200     OPEN INPUT ACTIVITIES.
039300     IF  WK-C-ACTVTYS-STATUS NOT = "00"
039400         DISPLAY "CCBMAIN - OPEN FILE ERROR - ACTIVITIES"
039500         DISPLAY "FILE STATUS IS " WK-C-ACTVTYS-STATUS
039600         GO TO Y900-ABNORMAL-TERMINATION.
039700     PERFORM B210-READ-ONE-ACTVTY
039800        THRU B210-READ-ONE-ACTVTY-EX
039900        UNTIL WK-C-ACTVTYS-EOF.
040000     CLOSE ACTIVITIES.
040100 B200-LOAD-ACTVTYS-EX.
040200     EXIT.
040300*----------------------------------------------------------------*
040400 B210-READ-ONE-ACTVTY.
040500*----------------------------------------------------------------*
040600     READ ACTIVITIES
040700         AT END SET WK-C-ACTVTYS-EOF TO TRUE
040800         NOT AT END
040900             ADD 1 TO CC-ACTIVITY-TAB-COUNT
041000             SET CC-ACT-IDX TO CC-ACTIVITY-TAB-COUNT
041100             MOVE WK-F-ACTIVITY-RECORD
041200               TO CC-ACTIVITY-ENTRY-DATA (CC-ACT-IDX)
041300     END-READ.
041400 B210-READ-ONE-ACTVTY-EX.
041500     EXIT.
041600*----------------------------------------------------------------*
041700 B300-LOAD-BOOKINGS.
041800*----------------------------------------------------------------*
041900     OPEN INPUT BOOKINGS-IN.
042000     IF  WK-C-BKGSIN-STATUS NOT = "00"
042100         DISPLAY "CCBMAIN - OPEN FILE ERROR - BOOKINGS-IN"
042200         DISPLAY "FILE STATUS IS " WK-C-BKGSIN-STATUS
042300         GO TO Y900-ABNORMAL-TERMINATION.
042400     PERFORM B310-READ-ONE-BOOKING
042500        THRU B310-READ-ONE-BOOKING-EX
042600        UNTIL WK-C-BKGSIN-EOF.
042700     CLOSE BOOKINGS-IN.
042800 B300-LOAD-BOOKINGS-EX.
042900     EXIT.
043000*----------------------------------------------------------------*
043100 B310-READ-ONE-BOOKING.
043200*----------------------------------------------------------------*
043300     READ BOOKINGS-IN
043400         AT END SET WK-C-BKGSIN-EOF TO TRUE
043500         NOT AT END
043600             ADD 1 TO CC-BOOKING-TAB-COUNT
043700             SET CC-BKG-IDX TO CC-BOOKING-TAB-COUNT
043800             MOVE WK-F-BOOKING-IN-RECORD
043900               TO CC-BOOKING-ENTRY-DATA (CC-BKG-IDX)
044000             IF CC-BKG-ID (CC-BKG-IDX) > CC-HIGH-BOOKING-ID
044100                 MOVE CC-BKG-ID (CC-BKG-IDX)
044200                   TO CC-HIGH-BOOKING-ID
044300             END-IF
044400     END-READ.
044500 B310-READ-ONE-BOOKING-EX.
044600     EXIT.
044700*----------------------------------------------------------------*
044800 B900-READ-REQUEST.
044900*----------------------------------------------------------------*
045000     READ REQUESTS
045100         AT END SET WK-C-REQUEST-EOF TO TRUE
045200         NOT AT END
045300             MOVE WK-F-REQUEST-RECORD TO CC-REQW-RECORD
045400             ADD 1 TO WK-N-REQUESTS-READ
045500     END-READ.
045600 B900-READ-REQUEST-EX.
045700     EXIT.
045800*----------------------------------------------------------------*
045900 C000-PROCESS-REQUESTS.
046000*----------------------------------------------------------------*
046100     EVALUATE TRUE
046200         WHEN CC-REQW-IS-BOOK
046300             PERFORM C100-PROCESS-BOOKING
046400                THRU C100-PROCESS-BOOKING-EX
046500         WHEN CC-REQW-IS-CANCEL
046600             PERFORM C200-PROCESS-CANCEL
046700                THRU C200-PROCESS-CANCEL-EX
046800         WHEN CC-REQW-IS-INQUIRY
046900             PERFORM C300-PROCESS-INQUIRY
047000                THRU C300-PROCESS-INQUIRY-EX
047100         WHEN OTHER
047200             DISPLAY "CCBMAIN - UNKNOWN REQUEST TYPE - "
047300                     CC-REQW-TYPE
047400     END-EVALUATE.
047500     PERFORM B900-READ-REQUEST THRU B900-READ-REQUEST-EX.
047600 C099-PROCESS-REQUESTS-EX.
047700     EXIT.
047800*----------------------------------------------------------------*
047900 C100-PROCESS-BOOKING.                                            CCB014
048000*----------------------------------------------------------------*
048100     MOVE CC-REQW-USER-ID  TO WK-C-VCHK-REQ-USER-ID.
048200     MOVE CC-REQW-ACT-ID   TO WK-C-VCHK-REQ-ACT-ID.
048300     MOVE CC-REQW-TIMESTAMP TO WK-C-VCHK-REQ-TIME.
048400     CALL "CCBVCHK" USING WK-C-VCHK-PARMS
048500                           CC-TABLE-AREA
048600                           CC-TIER-AREA.
048700     MOVE "B"                     TO CC-RESW-TYPE.
048800     MOVE CC-REQW-USER-ID         TO CC-RESW-USER-ID.
048900     MOVE WK-C-VCHK-OUT-STATUS    TO CC-RESW-STATUS.
049000     MOVE WK-C-VCHK-OUT-ERRCD     TO CC-RESW-ERROR-CODE.
049100     MOVE WK-C-VCHK-OUT-BKGID     TO CC-RESW-BKG-ID.
049200     MOVE WK-C-VCHK-OUT-TOKENS    TO CC-RESW-TOKENS-REMAINING.
049300     MOVE WK-C-VCHK-OUT-MESSAGE   TO CC-RESW-MESSAGE.
049400     IF  CC-RESW-IS-OK
049500         ADD 1 TO WK-N-BOOKINGS-CONFIRMED
049600         MOVE "CONFIRMED"         TO WK-D-STATUS
049700     ELSE
049800         ADD 1 TO WK-N-REJECTIONS
049900         PERFORM C910-TALLY-REJECTION
050000         MOVE "REJECTED "         TO WK-D-STATUS
050100     END-IF.
050200     MOVE "B"                     TO WK-D-REQ-TYPE.
050300     MOVE CC-REQW-USER-ID         TO WK-D-USER-ID.
050400     MOVE CC-REQW-ACT-ID          TO WK-D-REF-ID.
050500     MOVE WK-C-VCHK-OUT-ERRCD     TO WK-D-ERROR-CODE.
050600     PERFORM D120-WRITE-DETAIL.
050700     WRITE WK-F-RESULT-RECORD FROM CC-RESW-RECORD.
050800 C100-PROCESS-BOOKING-EX.
050900     EXIT.
051000*----------------------------------------------------------------*
051100 C200-PROCESS-CANCEL.
051200*----------------------------------------------------------------*
051300     MOVE CC-REQW-USER-ID  TO WK-C-CANC-REQ-USER-ID.
051400     MOVE CC-REQW-BKG-ID   TO WK-C-CANC-REQ-BKG-ID.
051500     MOVE CC-REQW-TIMESTAMP TO WK-C-CANC-REQ-TIME.
051600     CALL "CCBCANC" USING WK-C-CANC-PARMS
051700                           CC-TABLE-AREA.
051800     MOVE "C"                     TO CC-RESW-TYPE.
051900     MOVE CC-REQW-USER-ID         TO CC-RESW-USER-ID.
052000     MOVE WK-C-CANC-OUT-STATUS    TO CC-RESW-STATUS.
052100     MOVE WK-C-CANC-OUT-ERRCD     TO CC-RESW-ERROR-CODE.
052200     MOVE WK-C-CANC-OUT-BKGID     TO CC-RESW-BKG-ID.
052300     MOVE SPACES                  TO CC-RESW-TOKENS-REMAINING.
052400     MOVE SPACES                  TO CC-RESW-MESSAGE.
052500     IF  CC-RESW-IS-OK
052600         ADD 1 TO WK-N-CANCELLATIONS
052700         MOVE "CANCELLED"         TO WK-D-STATUS
052800     ELSE
052900         ADD 1 TO WK-N-REJECTIONS
053000         PERFORM C910-TALLY-REJECTION
053100         MOVE "REJECTED "         TO WK-D-STATUS
053200     END-IF.
053300     MOVE "C"                     TO WK-D-REQ-TYPE.
053400     MOVE CC-REQW-USER-ID         TO WK-D-USER-ID.
053500     MOVE CC-REQW-BKG-ID          TO WK-D-REF-ID.
053600     MOVE WK-C-CANC-OUT-ERRCD     TO WK-D-ERROR-CODE.
053700     PERFORM D120-WRITE-DETAIL.
053800     WRITE WK-F-RESULT-RECORD FROM CC-RESW-RECORD.
053900 C200-PROCESS-CANCEL-EX.
054000     EXIT.
054100*----------------------------------------------------------------*
054200 C300-PROCESS-INQUIRY.                                            CCB027
054300*----------------------------------------------------------------*
054400     MOVE CC-REQW-USER-ID  TO WK-C-TOKB-REQ-USER-ID.
054500     MOVE CC-REQW-TIMESTAMP TO WK-C-TOKB-REQ-TIME.
054600     CALL "CCBTOKB" USING WK-C-TOKB-PARMS
054700                           CC-TABLE-AREA
054800                           CC-TIER-AREA.
054900     ADD 1 TO WK-N-INQUIRIES.
055000     MOVE "T"                     TO CC-RESW-TYPE.
055100     MOVE CC-REQW-USER-ID         TO CC-RESW-USER-ID.
055200     MOVE "OK  "                  TO CC-RESW-STATUS.
055300     MOVE SPACES                  TO CC-RESW-ERROR-CODE.
055400     MOVE ZERO                    TO CC-RESW-BKG-ID.
055500     MOVE WK-C-TOKB-OUT-REMAIN    TO CC-RESW-TOKENS-REMAINING.
055600     STRING "Tokens used " DELIMITED BY SIZE
055700            WK-C-TOKB-OUT-USED    DELIMITED BY SIZE
055800            " of "                DELIMITED BY SIZE
055900            WK-C-TOKB-OUT-LIMIT   DELIMITED BY SIZE
056000            " this week."         DELIMITED BY SIZE
056100       INTO CC-RESW-MESSAGE.
056200     MOVE "T"                     TO WK-D-REQ-TYPE.
056300     MOVE CC-REQW-USER-ID         TO WK-D-USER-ID.
056400     MOVE ZERO                    TO WK-D-REF-ID.
056500     MOVE "BALANCE  "             TO WK-D-STATUS.
056600     MOVE SPACES                  TO WK-D-ERROR-CODE.
056700     PERFORM D120-WRITE-DETAIL.
056800     WRITE WK-F-RESULT-RECORD FROM CC-RESW-RECORD.
056900 C300-PROCESS-INQUIRY-EX.
057000     EXIT.
057100*----------------------------------------------------------------*
057200 C900-ACCUMULATE-TOTALS.
057300*----------------------------------------------------------------*
057400* RESERVED FOR FUTURE MID-RUN CHECKPOINT TOTALS - NOT YET USED.
057500 C900-ACCUMULATE-TOTALS-EX.
057600     EXIT.
057700*----------------------------------------------------------------*
057800 C910-TALLY-REJECTION.
057900*----------------------------------------------------------------*
058000     EVALUATE CC-RESW-ERROR-CODE
058100        WHEN "USER_NOT_FOUND        "
058200             ADD 1 TO WK-N-REJ-USRNF
058300        WHEN "ACTIVITY_NOT_FOUND    "
058400             ADD 1 TO WK-N-REJ-ACTNF
058500        WHEN "DUPLICATE_BOOKING     "
058600             ADD 1 TO WK-N-REJ-DUPBKG
058700        WHEN "PAYMENT_REQUIRED      "
058800             ADD 1 TO WK-N-REJ-PAYREQ
058900        WHEN "TOKEN_LIMIT_REACHED   "
059000             ADD 1 TO WK-N-REJ-TOKLIM
059100        WHEN "ACTIVITY_FULL         "
059200             ADD 1 TO WK-N-REJ-ACTFULL
059300        WHEN "VOLUNTEER_SLOTS_FULL  "
059400             ADD 1 TO WK-N-REJ-VOLFULL
059500        WHEN "ACCESSIBILITY_MISMATCH"
059600             ADD 1 TO WK-N-REJ-ACCESS
059700        WHEN "BOOKING_NOT_FOUND     "
059800             ADD 1 TO WK-N-REJ-BKGNF
059900        WHEN "ALREADY_CANCELLED     "
060000             ADD 1 TO WK-N-REJ-ALRDYX
060100         WHEN OTHER
060200             DISPLAY "CCBMAIN - UNKNOWN ERROR CODE - "
060300                     CC-RESW-ERROR-CODE
060400     END-EVALUATE.
060500 C910-TALLY-REJECTION-EX.
060600     EXIT.
060700*----------------------------------------------------------------*
060800 D000-END-OF-RUN.
060900*----------------------------------------------------------------*
061000     PERFORM D100-WRITE-BOOKINGS-OUT
061100        THRU D100-WRITE-BOOKINGS-OUT-EX.
061200     PERFORM D200-PRINT-TOTALS
061300        THRU D200-PRINT-TOTALS-EX.
061400     CLOSE REQUESTS RESULTS REPORT-FILE.
061500 D099-END-OF-RUN-EX.
061600     EXIT.
061700*----------------------------------------------------------------*
061800 D100-WRITE-BOOKINGS-OUT.
061900*----------------------------------------------------------------*
062000     OPEN OUTPUT BOOKINGS-OUT.
062100     IF  WK-C-BKGSOUT-STATUS NOT = "00"
062200         DISPLAY "CCBMAIN - OPEN FILE ERROR - BOOKINGS-OUT"
062300         DISPLAY "FILE STATUS IS " WK-C-BKGSOUT-STATUS
062400         GO TO Y900-ABNORMAL-TERMINATION.
062500     SET  CC-BKG-IDX TO 1.
062600     PERFORM D105-WRITE-ONE-BOOKING
062700        THRU D105-WRITE-ONE-BOOKING-EX
062800        UNTIL CC-BKG-IDX > CC-BOOKING-TAB-COUNT.
062900     CLOSE BOOKINGS-OUT.
063000 D100-WRITE-BOOKINGS-OUT-EX.
063100     EXIT.
063200*----------------------------------------------------------------*
063300 D105-WRITE-ONE-BOOKING.
063400*----------------------------------------------------------------*
063500     MOVE CC-BOOKING-ENTRY-DATA (CC-BKG-IDX)
063600       TO WK-F-BOOKING-OUT-RECORD.
063700     WRITE WK-F-BOOKING-OUT-RECORD.
063800     SET  CC-BKG-IDX UP BY 1.
063900 D105-WRITE-ONE-BOOKING-EX.
064000     EXIT.
064100*----------------------------------------------------------------*
064200 D110-WRITE-HEADING.
064300*----------------------------------------------------------------*
064400     ADD  1                TO WK-N-PAGE-COUNT.
064500     MOVE SPACES           TO WK-C-PRINT-LINE.
064600     MOVE WK-C-RUN-DATE    TO WK-H-RUN-DATE.
064700     MOVE WK-N-PAGE-COUNT  TO WK-H-PAGE-NO.
064800     WRITE WK-F-PRINT-RECORD FROM WK-C-HEAD-LINE.
064900     MOVE SPACES           TO WK-F-PRINT-RECORD.
065000     WRITE WK-F-PRINT-RECORD.
065100 D110-WRITE-HEADING-EX.
065200     EXIT.
065300*----------------------------------------------------------------*
065400 D120-WRITE-DETAIL.
065500*----------------------------------------------------------------*
065600     WRITE WK-F-PRINT-RECORD FROM WK-C-DETL-LINE.
065700 D120-WRITE-DETAIL-EX.
065800     EXIT.
065900*----------------------------------------------------------------*
066000 D200-PRINT-TOTALS.
066100*----------------------------------------------------------------*
066200     MOVE SPACES                       TO WK-F-PRINT-RECORD.
066300     WRITE WK-F-PRINT-RECORD.
066400     MOVE "REQUESTS READ..................."
066500                                        TO WK-T-CAPTION.
066600     MOVE WK-N-REQUESTS-READ            TO WK-T-COUNT.
066700     WRITE WK-F-PRINT-RECORD FROM WK-C-TOTL-LINE.
066800     MOVE "BOOKINGS CONFIRMED..............."
066900                                        TO WK-T-CAPTION.
067000     MOVE WK-N-BOOKINGS-CONFIRMED        TO WK-T-COUNT.
067100     WRITE WK-F-PRINT-RECORD FROM WK-C-TOTL-LINE.
067200     MOVE "CANCELLATIONS PROCESSED........."
067300                                        TO WK-T-CAPTION.
067400     MOVE WK-N-CANCELLATIONS             TO WK-T-COUNT.
067500     WRITE WK-F-PRINT-RECORD FROM WK-C-TOTL-LINE.
067600     MOVE "BALANCE INQUIRIES................"
067700                                        TO WK-T-CAPTION.
067800     MOVE WK-N-INQUIRIES                 TO WK-T-COUNT.
067900     WRITE WK-F-PRINT-RECORD FROM WK-C-TOTL-LINE.
068000     MOVE "REQUESTS REJECTED................"
068100                                        TO WK-T-CAPTION.
068200     MOVE WK-N-REJECTIONS                TO WK-T-COUNT.
068300     WRITE WK-F-PRINT-RECORD FROM WK-C-TOTL-LINE.
068400     MOVE "  USER_NOT_FOUND................"
068500                                        TO WK-T-CAPTION.
068600     MOVE WK-N-REJ-USRNF                 TO WK-T-COUNT.
068700     WRITE WK-F-PRINT-RECORD FROM WK-C-TOTL-LINE.
068800     MOVE "  ACTIVITY_NOT_FOUND............"
068900                                        TO WK-T-CAPTION.
069000     MOVE WK-N-REJ-ACTNF                 TO WK-T-COUNT.
069100     WRITE WK-F-PRINT-RECORD FROM WK-C-TOTL-LINE.
069200     MOVE "  DUPLICATE_BOOKING............."
069300                                        TO WK-T-CAPTION.
069400     MOVE WK-N-REJ-DUPBKG                TO WK-T-COUNT.
069500     WRITE WK-F-PRINT-RECORD FROM WK-C-TOTL-LINE.
069600     MOVE "  PAYMENT_REQUIRED.............."
069700                                        TO WK-T-CAPTION.
069800     MOVE WK-N-REJ-PAYREQ                TO WK-T-COUNT.
069900     WRITE WK-F-PRINT-RECORD FROM WK-C-TOTL-LINE.
070000     MOVE "  TOKEN_LIMIT_REACHED..........."
070100                                        TO WK-T-CAPTION.
070200     MOVE WK-N-REJ-TOKLIM                TO WK-T-COUNT.
070300     WRITE WK-F-PRINT-RECORD FROM WK-C-TOTL-LINE.
070400     MOVE "  ACTIVITY_FULL................."
070500                                        TO WK-T-CAPTION.
070600     MOVE WK-N-REJ-ACTFULL               TO WK-T-COUNT.
070700     WRITE WK-F-PRINT-RECORD FROM WK-C-TOTL-LINE.
070800     MOVE "  VOLUNTEER_SLOTS_FULL.........."
070900                                        TO WK-T-CAPTION.
071000     MOVE WK-N-REJ-VOLFULL               TO WK-T-COUNT.
071100     WRITE WK-F-PRINT-RECORD FROM WK-C-TOTL-LINE.
071200     MOVE "  ACCESSIBILITY_MISMATCH........"
071300                                        TO WK-T-CAPTION.
071400     MOVE WK-N-REJ-ACCESS                TO WK-T-COUNT.
071500     WRITE WK-F-PRINT-RECORD FROM WK-C-TOTL-LINE.
071600     MOVE "  BOOKING_NOT_FOUND............."
071700                                        TO WK-T-CAPTION.
071800     MOVE WK-N-REJ-BKGNF                 TO WK-T-COUNT.
071900     WRITE WK-F-PRINT-RECORD FROM WK-C-TOTL-LINE.
072000     MOVE "  ALREADY_CANCELLED............."
072100                                        TO WK-T-CAPTION.
072200     MOVE WK-N-REJ-ALRDYX                TO WK-T-COUNT.
072300     WRITE WK-F-PRINT-RECORD FROM WK-C-TOTL-LINE.
072400 D200-PRINT-TOTALS-EX.
072500     EXIT.
072600*----------------------------------------------------------------*
072700 Y900-ABNORMAL-TERMINATION.
072800*----------------------------------------------------------------*
072900     DISPLAY "CCBMAIN - ABNORMAL TERMINATION".
073000     GOBACK.
073100*
073200******************************************************************
073300*************** END OF PROGRAM SOURCE  CCBMAIN ***************
073400******************************************************************
