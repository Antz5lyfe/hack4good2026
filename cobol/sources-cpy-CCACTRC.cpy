000100******************************************************************
000200*    CCACTRC.CPYBK                                               *
000300*    I-O FORMAT: CCACTRCR  FROM FILE ACTIVITIES OF LIBRARY CCBLIB*
000400*    CARECONNECT ACTIVITY MASTER RECORD                          *
000500******************************************************************
000600*    ONE ENTRY PER SCHEDULED ACTIVITY (YOGA, CRAFTS, DANCE,       *
000700*    THERAPY, ...).  KEYED BY ACT-ID, ASCENDING.                  *
000800******************************************************************
000900* AMENDMENT HISTORY:                                              *
001000******************************************************************
001100* CCB002 11/03/1991 RKP    INITIAL VERSION.                       *
001200* CCB015 04/09/1993 RKP    ADDED ACT-VOL-SLOTS - VOLUNTEER SIGN-  *
001300*                          UP NOW GROWS CAPACITY (REQ 93-0271).   *
001400* CCB023 19/02/1996 DWT    ADDED ACT-ACCESSIBLE FOR WHEELCHAIR    *
001500*                          MATCHING AGAINST THE MEMBER RECORD.    *
001600* CCB037 08/01/2001 MHN    ADDED ACT-PAY-REQUIRED, CARRIED FOR    *
001700*                          THE FRONT-DESK TILL SYSTEM ONLY - NO   *
001800*                          RULE IN THIS ENGINE READS IT.          *
001900* CCB037 14/01/2001 MHN    RESERVED FILLER BYTE LEFT FOR THE      *
002000*                          NEXT FIELD - DO NOT REUSE WITHOUT      *
002100*                          CLEARING WITH THE SCHEDULING DESK.     *
002200******************************************************************
002300     05  CC-ACTIVITY-RECORD.
002400         10  CC-ACT-ID               PIC 9(05).
002500*                                ACT-ID - UNIQUE ACTIVITY KEY
002600         10  CC-ACT-TITLE            PIC X(30).
002700         10  CC-ACT-START            PIC 9(14).
002800*                                START TIMESTAMP YYYYMMDDHHMMSS
002900         10  CC-ACT-END              PIC 9(14).
003000         10  CC-ACT-LOCATION         PIC X(25).
003100         10  CC-ACT-BASE-CAP         PIC 9(03).
003200*                                BASE PARTICIPANT CAPACITY,
003300*                                DEFAULT 10 AT INTAKE.
003400         10  CC-ACT-VOL-SLOTS        PIC 9(03).
003500*                                MAX VOLUNTEER SLOTS - CCB015
003600         10  CC-ACT-ACCESSIBLE       PIC X(01).
003700             88  CC-ACT-IS-ACCESSIBLE    VALUE "Y".
003800         10  CC-ACT-PAY-REQUIRED     PIC X(01).
003900*                                INFORMATIONAL ONLY - CCB037
004000*                                NO RULE IN THIS SYSTEM READS IT.
004100             88  CC-ACT-PAY-IS-REQD      VALUE "Y".
004200         10  FILLER                  PIC X(01).
004300*                                RESERVED - CCB037, SEE HISTORY.
004400******************************************************************
