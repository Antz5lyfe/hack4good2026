000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     CCBVCHK.
000400 AUTHOR.         R K PATTERSON.
000500 INSTALLATION.   CARECONNECT - NORTHSIDE COMMUNITY CARE CENTRE.
000600 DATE-WRITTEN.   11 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       CARECONNECT DATA PROCESSING - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  BOOKING VALIDATION ENGINE.  CALLED BY CCBMAIN FOR
001100*               EVERY TYPE B REQUEST.  RUNS THE SEVEN VALIDATION
001200*               STEPS IN THE FIXED ORDER BELOW, FIRST FAILURE
001300*               WINS, AND ON SUCCESS APPENDS A NEW CONFIRMED
001400*               BOOKING TO THE IN-MEMORY BOOKING TABLE:
001500*                 1 - USER MUST EXIST.
001600*                 2 - ACTIVITY MUST EXIST.
001700*                 3 - NO DUPLICATE CONFIRMED BOOKING BY THIS
001800*                     USER ON THIS ACTIVITY.
001900*                 4 - CHECK 1, MEMBERSHIP TOKENS (SKIPPED FOR
002000*                     VOLUNTEERS) - CALLS CCBTOKB.
002100*                 5 - CHECK 2, CAPACITY - CALLS CCBCAPC.
002200*                 6 - CHECK 3, WHEELCHAIR/ACCESSIBILITY MATCH.
002300*                 7 - ALL CHECKS PASSED - CREATE THE BOOKING.
002400*
002500*================================================================*
002600* HISTORY OF MODIFICATION:
002700*================================================================*
002800* CCB001 11/03/1991 RKP  INITIAL VERSION - EXISTENCE AND
002900*                        DUPLICATE CHECKS ONLY, NO TOKENS.
003000* CCB016 04/09/1993 RKP  ADDED CHECK 1 - WEEKLY MEMBERSHIP
003100*                        TOKEN LIMIT, CALLS THE NEW CCBTOKB.
003200* CCB023 19/02/1996 DWT  ADDED CHECK 2 - CAPACITY, CALLS THE
003300*                        NEW CCBCAPC, VOLUNTEER SLOTS SPLIT
003400*                        FROM PARTICIPANT CAPACITY (REQ 96-0041).
003500* CCB024 19/02/1996 DWT  ADDED CHECK 3 - WHEELCHAIR VERSUS
003600*                        ACTIVITY ACCESSIBLE FLAG.
003700* CCB031 22/11/1999 DWT  Y2K - BOOKING TIMESTAMPS ARE ALREADY
003800*                        14-DIGIT CCYY, REVIEWED, NO CHANGE
003900*                        REQUIRED.
004000* CCB046 06/05/2004 MHN  ADHOC TIER NOW REJECTS WITH
004100*                        PAYMENT_REQUIRED REGARDLESS OF WEEKLY
004200*                        COUNT - ADHOC MEMBERS PAY PER VISIT,
004300*                        THEY DO NOT DRAW FROM THE TOKEN POOL.
004400* CCB053 14/03/2006 MHN  TOKEN EXEMPTION IS BY ROLE, NOT TIER -
004500*                        A STAFF OR CAREGIVER PARTICIPANT STILL
004600*                        PAYS TOKENS EVEN ON A STAFF TIER.
004700* CCB058 02/08/2006 MHN  TOKEN_LIMIT_REACHED NOW BUILDS THE OUT-
004800*                        MESSAGE FIELD, LEFT BLANK BEFORE - WORDED
004900*                        LIKE THE BOOKING-CONFIRMED TOKENS-USED
005000*                        MESSAGE SO IT ALWAYS FITS THE 60-BYTE
005100*                        MESSAGE FIELD.
005200*----------------------------------------------------------------*
005300 EJECT
005400**********************
005500 ENVIRONMENT DIVISION.
005600**********************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-AS400.
005900 OBJECT-COMPUTER. IBM-AS400.
006000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
006100 EJECT
006200***************
006300 DATA DIVISION.
006400***************
006500 WORKING-STORAGE SECTION.
006600***************
006700 01  FILLER                      PIC X(24)  VALUE
006800     "** PROGRAM CCBVCHK   **".
006900*
007000*---------------------- USER LOOKUP RESULT ----------------------*
007100 01  WK-C-USER-WORK.
007200     05  WK-C-USER-FOUND-SW      PIC X(01)  VALUE "N".
007300         88  WK-C-USER-FOUND              VALUE "Y".
007400     05  WK-N-USER-IDX           PIC 9(05)  COMP VALUE ZERO.
007500     05  WK-C-USER-ROLE          PIC X(01)  VALUE SPACES.
007600         88  WK-C-USER-IS-VOLUNTEER       VALUE "V".
007700     05  WK-C-USER-TIER          PIC X(01)  VALUE SPACES.
007800     05  WK-C-USER-WHEELCHAIR    PIC X(01)  VALUE SPACES.
007900         88  WK-C-USER-NEEDS-WHLCHR       VALUE "Y".
008000*
008100*-------------------- ACTIVITY LOOKUP RESULT --------------------*
008200 01  WK-C-ACT-WORK.
008300     05  WK-C-ACT-FOUND-SW       PIC X(01)  VALUE "N".
008400         88  WK-C-ACT-FOUND                VALUE "Y".
008500     05  WK-N-ACT-IDX            PIC 9(05)  COMP VALUE ZERO.
008600     05  WK-C-ACT-ACCESSIBLE     PIC X(01)  VALUE SPACES.
008700         88  WK-C-ACT-IS-ACCESSIBLE        VALUE "Y".
008800*
008900*---------------- DUPLICATE-BOOKING SCAN SWITCH -----------------*
009000 01  WK-C-DUP-WORK.
009100     05  WK-C-DUP-FOUND-SW       PIC X(01)  VALUE "N".
009200         88  WK-C-DUP-FOUND                VALUE "Y".
009300     05  WK-N-DUP-SCAN-IDX       PIC 9(05)  COMP VALUE ZERO.
009400*
009500*--------------- CHECK-1/CHECK-2 CALL RESULT WORK ---------------*
009600 01  WK-C-CHECK-RESULT          PIC X(22)  VALUE SPACES.
009700*
009800*------------------ PARAMETER GROUP TO CCBTOKB ------------------*
009900 01  WK-C-CALL-TOKB-PARMS.
010000     05  WK-C-CTB-REQ-USER-ID    PIC 9(05).
010100     05  WK-C-CTB-REQ-TIME       PIC 9(14).
010200     05  WK-C-CTB-OUT-USED       PIC 9(03).
010300     05  WK-C-CTB-OUT-LIMIT      PIC 9(03).
010400     05  WK-C-CTB-OUT-REMAIN     PIC X(09).
010500     05  WK-C-CTB-OUT-IS-VOL     PIC X(01).
010600     05  FILLER                  PIC X(05).
010700*
010800*------------------ PARAMETER GROUP TO CCBCAPC ------------------*
010900 01  WK-C-CALL-CAPC-PARMS.
011000     05  WK-C-CCP-ACT-ID         PIC 9(05).
011100     05  WK-C-CCP-OUT-VOL-CNT    PIC 9(05).
011200     05  WK-C-CCP-OUT-ATT-CNT    PIC 9(05).
011300     05  WK-C-CCP-OUT-DYN-CAP    PIC 9(05).
011400     05  WK-C-CCP-OUT-VOL-FULL   PIC X(01).
011500         88  WK-C-CCP-IS-VOL-FULL         VALUE "Y".
011600     05  WK-C-CCP-OUT-ACT-FULL   PIC X(01).
011700         88  WK-C-CCP-IS-ACT-FULL         VALUE "Y".
011800     05  FILLER                  PIC X(05).
011900*
012000*----------------- NEW BOOKING BUILT ON SUCCESS -----------------*
012100 77  WK-N-NEW-BKG-ID             PIC 9(07)  COMP VALUE ZERO.
012200*
012300*------------ NUMERIC/EDITED VIEW OF THE TIER LIMIT -------------*
012400 01  WK-N-TIER-LIMIT-VIEW        PIC 9(03)  VALUE ZERO.
012500 01  WK-C-TIER-LIMIT-EDIT REDEFINES WK-N-TIER-LIMIT-VIEW
012600                                  PIC 9(03).
012700*
012800*------------ DIAGNOSTIC DUMP OF THE USER WORK AREA -------------*
012900 01  WK-X-USER-DUMP REDEFINES WK-C-USER-WORK PIC X(13).
013000*
013100*---------- DIAGNOSTIC DUMP OF THE ACTIVITY WORK AREA -----------*
013200 01  WK-X-ACT-DUMP REDEFINES WK-C-ACT-WORK PIC X(07).
013300 EJECT
013400***************
013500 LINKAGE SECTION.
013600***************
013700 01  WK-C-VCHK-PARMS.
013800     05  WK-C-VCHK-REQ-USER-ID   PIC 9(05).
013900     05  WK-C-VCHK-REQ-ACT-ID    PIC 9(05).
014000     05  WK-C-VCHK-REQ-TIME      PIC 9(14).
014100     05  WK-C-VCHK-OUT-STATUS    PIC X(04).
014200         88  WK-C-VCHK-OUT-OK             VALUE "OK  ".
014300     05  WK-C-VCHK-OUT-ERRCD     PIC X(22).
014400     05  WK-C-VCHK-OUT-BKGID     PIC 9(07).
014500     05  WK-C-VCHK-OUT-TOKENS    PIC X(09).
014600     05  WK-C-VCHK-OUT-MESSAGE   PIC X(60).
014700     05  FILLER                  PIC X(05).
014800*
014900 01  CC-TABLE-AREA.
015000     COPY CCTABWS.
015100 01  CC-TIER-AREA.
015200     COPY CCTIERW.
015300 EJECT
015400 PROCEDURE DIVISION USING WK-C-VCHK-PARMS
015500                           CC-TABLE-AREA
015600                           CC-TIER-AREA.
015700*
015800 MAIN-MODULE.
015900     PERFORM A000-ATTEMPT-BOOKING
016000        THRU A099-ATTEMPT-BOOKING-EX.
016100     GOBACK.
016200*
016300*----------------------------------------------------------------*
016400 A000-ATTEMPT-BOOKING.
016500*----------------------------------------------------------------*
016600     MOVE "ERR "  TO WK-C-VCHK-OUT-STATUS.
016700     MOVE SPACES  TO WK-C-VCHK-OUT-ERRCD.
016800     MOVE ZERO    TO WK-C-VCHK-OUT-BKGID.
016900     MOVE SPACES  TO WK-C-VCHK-OUT-TOKENS.
017000     MOVE SPACES  TO WK-C-VCHK-OUT-MESSAGE.
017100*                                STEP 1 - USER MUST EXIST.
017200     PERFORM A010-FIND-USER THRU A010-FIND-USER-EX.
017300     IF  NOT WK-C-USER-FOUND
017400         MOVE "USER_NOT_FOUND        "
017500                         TO WK-C-VCHK-OUT-ERRCD
017600         GO TO A099-ATTEMPT-BOOKING-EX.
017700*                                STEP 2 - ACTIVITY MUST EXIST.
017800     PERFORM A020-FIND-ACTIVITY THRU A020-FIND-ACTIVITY-EX.
017900     IF  NOT WK-C-ACT-FOUND
018000         MOVE "ACTIVITY_NOT_FOUND    "
018100                         TO WK-C-VCHK-OUT-ERRCD
018200         GO TO A099-ATTEMPT-BOOKING-EX.
018300*                                STEP 3 - NO DUPLICATE BOOKING.
018400     PERFORM A030-CHECK-DUPLICATE
018500        THRU A030-CHECK-DUPLICATE-EX.
018600     IF  WK-C-DUP-FOUND
018700         MOVE "DUPLICATE_BOOKING     "
018800                         TO WK-C-VCHK-OUT-ERRCD
018900         GO TO A099-ATTEMPT-BOOKING-EX.
019000*                                STEP 4 - CHECK 1, TOKENS.
019100     IF  NOT WK-C-USER-IS-VOLUNTEER
019200         PERFORM A100-CHECK1-TOKENS
019300            THRU A100-CHECK1-TOKENS-EX
019400         IF  WK-C-CHECK-RESULT NOT = SPACES
019500             MOVE WK-C-CHECK-RESULT TO WK-C-VCHK-OUT-ERRCD
019600             GO TO A099-ATTEMPT-BOOKING-EX
019700         END-IF
019800     END-IF.
019900*                                STEP 5 - CHECK 2, CAPACITY.
020000     PERFORM A200-CHECK2-CAPACITY
020100        THRU A200-CHECK2-CAPACITY-EX.
020200     IF  WK-C-CHECK-RESULT NOT = SPACES
020300         MOVE WK-C-CHECK-RESULT TO WK-C-VCHK-OUT-ERRCD
020400         GO TO A099-ATTEMPT-BOOKING-EX.
020500*                                STEP 6 - CHECK 3, MEDICAL.
020600     PERFORM A300-CHECK3-MEDICAL
020700        THRU A300-CHECK3-MEDICAL-EX.
020800     IF  WK-C-CHECK-RESULT NOT = SPACES
020900         MOVE WK-C-CHECK-RESULT TO WK-C-VCHK-OUT-ERRCD
021000         GO TO A099-ATTEMPT-BOOKING-EX.
021100*                                STEP 7 - CREATE THE BOOKING.
021200     PERFORM A400-CREATE-BOOKING
021300        THRU A400-CREATE-BOOKING-EX.
021400     MOVE "OK  " TO WK-C-VCHK-OUT-STATUS.
021500 A099-ATTEMPT-BOOKING-EX.
021600     EXIT.
021700*----------------------------------------------------------------*
021800 A010-FIND-USER.
021900*----------------------------------------------------------------*
022000     MOVE "N" TO WK-C-USER-FOUND-SW.
022100     SET  CC-USER-IDX TO 1.
022200     SEARCH ALL CC-USER-ENTRY
022300         AT END
022400             CONTINUE
022500         WHEN CC-USER-ID (CC-USER-IDX) = WK-C-VCHK-REQ-USER-ID
022600             MOVE "Y" TO WK-C-USER-FOUND-SW
022700             SET  WK-N-USER-IDX TO CC-USER-IDX
022800             MOVE CC-USER-ROLE (CC-USER-IDX)
022900                               TO WK-C-USER-ROLE
023000             MOVE CC-USER-TIER (CC-USER-IDX)
023100                               TO WK-C-USER-TIER
023200             MOVE CC-USER-WHEELCHAIR (CC-USER-IDX)
023300                               TO WK-C-USER-WHEELCHAIR
023400     END-SEARCH.
023500 A010-FIND-USER-EX.
023600     EXIT.
023700*----------------------------------------------------------------*
023800 A020-FIND-ACTIVITY.
023900*----------------------------------------------------------------*
024000     MOVE "N" TO WK-C-ACT-FOUND-SW.
024100     SET  CC-ACT-IDX TO 1.
024200     SEARCH ALL CC-ACTIVITY-ENTRY
024300         AT END
024400             CONTINUE
024500         WHEN CC-ACT-ID (CC-ACT-IDX) = WK-C-VCHK-REQ-ACT-ID
024600             MOVE "Y" TO WK-C-ACT-FOUND-SW
024700             SET  WK-N-ACT-IDX TO CC-ACT-IDX
024800             MOVE CC-ACT-ACCESSIBLE (CC-ACT-IDX)
024900                               TO WK-C-ACT-ACCESSIBLE
025000     END-SEARCH.
025100 A020-FIND-ACTIVITY-EX.
025200     EXIT.
025300*----------------------------------------------------------------*
025400 A030-CHECK-DUPLICATE.
025500*----------------------------------------------------------------*
025600* A CANCELLED BOOKING DOES NOT BLOCK RE-BOOKING, SO ONLY A
025700* CONFIRMED ROW FOR THIS USER/ACTIVITY PAIR COUNTS.  CCB001.
025800*----------------------------------------------------------------*
025900     MOVE "N" TO WK-C-DUP-FOUND-SW.
026000     SET  WK-N-DUP-SCAN-IDX TO 1.
026100     PERFORM A035-TEST-ONE-FOR-DUP
026200        THRU A035-TEST-ONE-FOR-DUP-EX
026300        UNTIL WK-N-DUP-SCAN-IDX > CC-BOOKING-TAB-COUNT.
026400 A030-CHECK-DUPLICATE-EX.
026500     EXIT.
026600*----------------------------------------------------------------*
026700 A035-TEST-ONE-FOR-DUP.
026800*----------------------------------------------------------------*
026900     IF  CC-BKG-USER-ID (WK-N-DUP-SCAN-IDX) =
027000                         WK-C-VCHK-REQ-USER-ID
027100     AND CC-BKG-ACT-ID (WK-N-DUP-SCAN-IDX) =
027200                         WK-C-VCHK-REQ-ACT-ID
027300     AND CC-BKG-CONFIRMED (WK-N-DUP-SCAN-IDX)
027400         MOVE "Y" TO WK-C-DUP-FOUND-SW
027500     END-IF.
027600     ADD 1 TO WK-N-DUP-SCAN-IDX.
027700 A035-TEST-ONE-FOR-DUP-EX.
027800     EXIT.
027900*----------------------------------------------------------------*
028000 A100-CHECK1-TOKENS.
028100*----------------------------------------------------------------*
028200     MOVE SPACES TO WK-C-CHECK-RESULT.
028300     IF  WK-C-USER-TIER = "A"
028400         MOVE "PAYMENT_REQUIRED      " TO WK-C-CHECK-RESULT
028500         GO TO A100-CHECK1-TOKENS-EX.
028600     MOVE WK-C-VCHK-REQ-USER-ID TO WK-C-CTB-REQ-USER-ID.
028700     MOVE WK-C-VCHK-REQ-TIME    TO WK-C-CTB-REQ-TIME.
028800     CALL "CCBTOKB" USING WK-C-CALL-TOKB-PARMS
028900                           CC-TABLE-AREA
029000                           CC-TIER-AREA.
029100     MOVE WK-C-CTB-OUT-LIMIT TO WK-N-TIER-LIMIT-VIEW.
029200     IF  WK-C-CTB-OUT-REMAIN = "UNLIMITED"
029300         GO TO A100-CHECK1-TOKENS-EX.
029400     IF  WK-C-CTB-OUT-USED >= WK-N-TIER-LIMIT-VIEW
029500         MOVE "TOKEN_LIMIT_REACHED   " TO WK-C-CHECK-RESULT
029600         STRING "TOKEN LIMIT REACHED.  TOKENS USED "
029700                    DELIMITED BY SIZE
029800                WK-C-CTB-OUT-USED  DELIMITED BY SIZE
029900                " OF "             DELIMITED BY SIZE
030000                WK-C-CTB-OUT-LIMIT DELIMITED BY SIZE
030100                " THIS WEEK."      DELIMITED BY SIZE
030200           INTO WK-C-VCHK-OUT-MESSAGE
030300     END-IF.
030400 A100-CHECK1-TOKENS-EX.
030500     EXIT.
030600*----------------------------------------------------------------*
030700 A200-CHECK2-CAPACITY.
030800*----------------------------------------------------------------*
030900     MOVE SPACES TO WK-C-CHECK-RESULT.
031000     MOVE WK-C-VCHK-REQ-ACT-ID TO WK-C-CCP-ACT-ID.
031100     CALL "CCBCAPC" USING WK-C-CALL-CAPC-PARMS
031200                           CC-TABLE-AREA.
031300     IF  WK-C-USER-IS-VOLUNTEER
031400         IF  WK-C-CCP-IS-VOL-FULL
031500             MOVE "VOLUNTEER_SLOTS_FULL  " TO WK-C-CHECK-RESULT
031600         END-IF
031700     ELSE
031800         IF  WK-C-CCP-IS-ACT-FULL
031900             MOVE "ACTIVITY_FULL         " TO WK-C-CHECK-RESULT
032000         END-IF
032100     END-IF.
032200 A200-CHECK2-CAPACITY-EX.
032300     EXIT.
032400*----------------------------------------------------------------*
032500 A300-CHECK3-MEDICAL.
032600*----------------------------------------------------------------*
032700     MOVE SPACES TO WK-C-CHECK-RESULT.
032800     IF  WK-C-USER-NEEDS-WHLCHR
032900     AND NOT WK-C-ACT-IS-ACCESSIBLE
033000         MOVE "ACCESSIBILITY_MISMATCH" TO WK-C-CHECK-RESULT
033100     END-IF.
033200 A300-CHECK3-MEDICAL-EX.
033300     EXIT.
033400*----------------------------------------------------------------*
033500 A400-CREATE-BOOKING.
033600*----------------------------------------------------------------*
033700     COMPUTE CC-HIGH-BOOKING-ID = CC-HIGH-BOOKING-ID + 1.
033800     MOVE CC-HIGH-BOOKING-ID TO WK-N-NEW-BKG-ID.
033900     COMPUTE CC-BOOKING-TAB-COUNT = CC-BOOKING-TAB-COUNT + 1.
034000     SET  CC-BKG-IDX TO CC-BOOKING-TAB-COUNT.
034100     MOVE WK-N-NEW-BKG-ID        TO CC-BKG-ID (CC-BKG-IDX).
034200     MOVE WK-C-VCHK-REQ-USER-ID  TO CC-BKG-USER-ID (CC-BKG-IDX).
034300     MOVE WK-C-VCHK-REQ-ACT-ID   TO CC-BKG-ACT-ID (CC-BKG-IDX).
034400     MOVE "C"                   TO CC-BKG-STATUS (CC-BKG-IDX).
034500     MOVE WK-C-VCHK-REQ-TIME     TO CC-BKG-CREATED (CC-BKG-IDX).
034600     MOVE WK-C-VCHK-REQ-TIME     TO CC-BKG-UPDATED (CC-BKG-IDX).
034700     MOVE WK-N-NEW-BKG-ID        TO WK-C-VCHK-OUT-BKGID.
034800     IF  WK-C-USER-IS-VOLUNTEER
034900         MOVE "N/A-VOL" TO WK-C-VCHK-OUT-TOKENS
035000         MOVE "BOOKING CONFIRMED - VOLUNTEER SLOT."
035100                                    TO WK-C-VCHK-OUT-MESSAGE
035200     ELSE
035300         MOVE WK-C-VCHK-REQ-USER-ID TO WK-C-CTB-REQ-USER-ID
035400         MOVE WK-C-VCHK-REQ-TIME    TO WK-C-CTB-REQ-TIME
035500         CALL "CCBTOKB" USING WK-C-CALL-TOKB-PARMS
035600                               CC-TABLE-AREA
035700                               CC-TIER-AREA
035800         MOVE WK-C-CTB-OUT-REMAIN  TO WK-C-VCHK-OUT-TOKENS
035900         STRING "BOOKING CONFIRMED.  TOKENS USED "
036000                    DELIMITED BY SIZE
036100                WK-C-CTB-OUT-USED  DELIMITED BY SIZE
036200                " OF "             DELIMITED BY SIZE
036300                WK-C-CTB-OUT-LIMIT DELIMITED BY SIZE
036400                " THIS WEEK."      DELIMITED BY SIZE
036500           INTO WK-C-VCHK-OUT-MESSAGE
036600     END-IF.
036700 A400-CREATE-BOOKING-EX.
036800     EXIT.
036900*
037000******************************************************************
037100*************** END OF PROGRAM SOURCE  CCBVCHK ***************
037200******************************************************************
