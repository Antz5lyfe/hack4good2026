000100******************************************************************
000200*    CCUSRRC.CPYBK                                               *
000300*    I-O FORMAT: CCUSRRCR  FROM FILE USERS  OF LIBRARY CCBLIB    *
000400*    CARECONNECT MEMBER MASTER RECORD                            *
000500******************************************************************
000600*    ONE ENTRY PER REGISTERED CARECONNECT MEMBER.  KEYED BY      *
000700*    USER-ID, ASCENDING, ON THE USERS MASTER FILE.                *
000800******************************************************************
000900* AMENDMENT HISTORY:                                              *
001000******************************************************************
001100* CCB001 11/03/1991 RKP    INITIAL VERSION - PARTICIPANT ROSTER   *
001200*                          FOR THE NORTHSIDE CENTRE PILOT.        *
001300* CCB014 04/09/1993 RKP    ADDED USER-TIER FOR THE WEEKLY TOKEN   *
001400*                          ALLOWANCE PROGRAMME (REQ 93-0271).     *
001500* CCB022 19/02/1996 DWT    ADDED USER-WHEELCHAIR AND USER-SEIZURE *
001600*                          -RISK FOR THE ACCESSIBILITY REVIEW.    *
001700* CCB031 17/06/1999 DWT    ADDED USER-LINKED-ID FOR CAREGIVER/    *
001800*                          DEPENDENT LINKAGE (REQ 99-0118).       *
001900* CCB031 22/11/1999 DWT    Y2K - NO DATE FIELDS ON THIS RECORD,   *
002000*                          REVIEWED AND SIGNED OFF, NO CHANGE.    *
002100* CCB048 06/05/2004 MHN    TIER 'U' (UNLIMITED) ADDED FOR STAFF   *
002200*                          AND VOLUNTEER MEMBERSHIPS.             *
002300******************************************************************
002400     05  CC-USER-RECORD.
002500         10  CC-USER-ID              PIC 9(05).
002600*                                USER-ID - UNIQUE MEMBER KEY
002700         10  CC-USER-NAME            PIC X(30).
002800*                                USER-NAME - DISPLAY NAME
002900         10  CC-USER-EMAIL           PIC X(40).
003000*                                USER-EMAIL - UNIQUE, INFORMATIONAL
003100         10  CC-USER-ROLE            PIC X(01).
003200             88  CC-ROLE-PARTICIPANT     VALUE "P".
003300             88  CC-ROLE-CAREGIVER       VALUE "C".
003400             88  CC-ROLE-STAFF           VALUE "S".
003500             88  CC-ROLE-VOLUNTEER       VALUE "V".
003600         10  CC-USER-TIER            PIC X(01).
003700             88  CC-TIER-ADHOC           VALUE "A".
003800             88  CC-TIER-WEEKLY-1        VALUE "1".
003900             88  CC-TIER-WEEKLY-2        VALUE "2".
004000             88  CC-TIER-UNLIMITED       VALUE "U".
004100         10  CC-USER-WHEELCHAIR      PIC X(01).
004200             88  CC-USER-NEEDS-WHEELCHAIR VALUE "Y".
004300         10  CC-USER-SEIZURE-RISK    PIC X(01).
004400*                                INFORMATIONAL ONLY - CCB022
004500*                                NO RULE IN THIS SYSTEM READS IT.
004600             88  CC-USER-IS-SEIZURE-RISK  VALUE "Y".
004700         10  CC-USER-LINKED-ID       PIC 9(05).
004800*                                LINKED CAREGIVER/DEPENDENT ID,
004900*                                ZERO IF NONE.  INFORMATIONAL ONLY
005000*                                PER CCB031 - NOT CONSUMED HERE.
005100******************************************************************
005200*    84 BYTES EXACT - NO TRAILING FILLER.  RECORD LENGTH IS      *
005300*    CONTRACTED WITH THE INTAKE WEB TEAM, SEE CCB001 COVER       *
005400*    MEMO - DO NOT WIDEN WITHOUT A MATCHING CHANGE THERE.        *
005500******************************************************************
