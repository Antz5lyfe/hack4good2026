000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     CCBTOKB.
000400 AUTHOR.         R K PATTERSON.
000500 INSTALLATION.   CARECONNECT - NORTHSIDE COMMUNITY CARE CENTRE.
000600 DATE-WRITTEN.   04 SEP 1993.
000700 DATE-COMPILED.
000800 SECURITY.       CARECONNECT DATA PROCESSING - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  WEEKLY TOKEN BALANCE CALCULATOR.  CALLED BY
001100*               CCBVCHK CHECK 1 AND DIRECTLY BY CCBMAIN FOR A
001200*               TYPE T BALANCE INQUIRY.  GIVEN A USER AND A
001300*               "NOW" TIMESTAMP, RETURNS TOKENS USED THIS WEEK,
001400*               THE TIER LIMIT, AND TOKENS REMAINING.
001500*
001600*================================================================*
001700* HISTORY OF MODIFICATION:
001800*================================================================*
001900* CCB016 04/09/1993 RKP  INITIAL VERSION - WEEKLY-1/WEEKLY-2.
002000* CCB027 19/02/1996 DWT  CALLABLE STANDALONE FOR THE KIOSK
002100*                        BALANCE INQUIRY, NOT JUST CHECK 1.
002200* CCB031 22/11/1999 DWT  Y2K - WEEK WINDOW MATH USES THE FULL
002300*                        4-DIGIT CCYY, REVIEWED, NO 2-DIGIT
002400*                        YEAR FOUND IN THIS PROGRAM.
002500* CCB049 06/05/2004 MHN  UNLIMITED TIER RETURNS "UNLIMITED" IN
002600*                        THE REMAINING FIELD, NOT A NUMBER.
002700* CCB054 14/03/2006 MHN  REMAINING FIELD VALUES ("N/A", "N/A-VOL",
002800*                        "UNLIMITED", OR A RIGHT-JUSTIFIED NUMBER)
002900*                        ARE NOW DOCUMENTED HERE SO CCBVCHK AND
003000*                        CCBMAIN BUILD THEIR KIOSK MESSAGES OFF
003100*                        THE SAME LIST INSTEAD OF GUESSING.
003200* CCB057 02/08/2006 MHN  WEEKDAY FORMULA WAS OFFSET BY A STRAY +2
003300*                        ON THE JDN/7 DIVIDE, PUTTING MONDAY'S
003400*                        WEEK START TWO DAYS LATE EVERY WEEK -
003500*                        DROPPED THE +2, JDN MOD 7 ALREADY GIVES
003600*                        MONDAY=0 UNDER THIS EPOCH.
003700*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004600 EJECT
004700***************
004800 DATA DIVISION.
004900***************
005000 WORKING-STORAGE SECTION.
005100***************
005200 01  FILLER                      PIC X(24)  VALUE
005300     "** PROGRAM CCBTOKB   **".
005400*
005500*---------------- USER LOOKUP RESULT ----------------------------*
005600 01  WK-C-USER-WORK.
005700     05  WK-C-USER-FOUND-SW      PIC X(01)  VALUE "N".
005800         88  WK-C-USER-FOUND             VALUE "Y".
005900     05  WK-C-USER-ROLE          PIC X(01)  VALUE SPACES.
006000     05  WK-C-USER-TIER          PIC X(01)  VALUE SPACES.
006100     05  FILLER                  PIC X(04)  VALUE SPACES.
006200*
006300*---------------- TIER LOOKUP RESULT ----------------------------*
006400 01  WK-C-TIER-WORK.
006500     05  WK-C-TIER-FOUND-SW      PIC X(01)  VALUE "N".
006600         88  WK-C-TIER-FOUND             VALUE "Y".
006700     05  WK-C-TIER-LIMIT-WK      PIC 9(03)  VALUE ZERO.
006800     05  WK-C-TIER-UNLTD-SW      PIC X(01)  VALUE "N".
006900         88  WK-C-TIER-IS-UNLTD           VALUE "Y".
007000     05  FILLER                  PIC X(03)  VALUE SPACES.
007100*
007200*---------------- REQUEST TIMESTAMP BROKEN INTO FIELDS ----------*
007300 01  WK-C-NOW-TS                 PIC 9(14)  VALUE ZERO.
007400 01  WK-C-NOW-TS-BRK REDEFINES WK-C-NOW-TS.
007500     05  WK-C-NOW-CCYY           PIC 9(04).
007600     05  WK-C-NOW-MM             PIC 9(02).
007700     05  WK-C-NOW-DD             PIC 9(02).
007800     05  WK-C-NOW-HHMMSS         PIC 9(06).
007900*
008000*---------------- JULIAN DAY WORK AREA (ZELLER/JDN METHOD) ------*
008100 01  WK-N-JDN-WORK.
008200     05  WK-N-JDN-A              PIC S9(07)  COMP VALUE ZERO.
008300     05  WK-N-JDN-Y              PIC S9(07)  COMP VALUE ZERO.
008400     05  WK-N-JDN-M              PIC S9(07)  COMP VALUE ZERO.
008500     05  WK-N-JDN-TODAY          PIC S9(09)  COMP VALUE ZERO.
008600     05  WK-N-JDN-MONDAY         PIC S9(09)  COMP VALUE ZERO.
008700     05  WK-N-JDN-NEXT-MON       PIC S9(09)  COMP VALUE ZERO.
008800     05  WK-N-JDN-QUOTIENT       PIC S9(09)  COMP VALUE ZERO.
008900     05  WK-N-WEEKDAY-IDX        PIC S9(05)  COMP VALUE ZERO.
009000*                                MONDAY = 0 ... SUNDAY = 6
009100*
009200*---------------- Y/M/D RECONSTRUCTED FROM A JDN VALUE ----------*
009300 01  WK-N-YMD-WORK.
009400     05  WK-N-YMD-JDN            PIC S9(09)  COMP VALUE ZERO.
009500     05  WK-N-YMD-E              PIC S9(09)  COMP VALUE ZERO.
009600     05  WK-N-YMD-F              PIC S9(09)  COMP VALUE ZERO.
009700     05  WK-N-YMD-G              PIC S9(09)  COMP VALUE ZERO.
009800     05  WK-N-YMD-H              PIC S9(09)  COMP VALUE ZERO.
009900     05  WK-N-YMD-CCYY           PIC 9(04)   COMP VALUE ZERO.
010000     05  WK-N-YMD-MM             PIC 9(02)   COMP VALUE ZERO.
010100     05  WK-N-YMD-DD             PIC 9(02)   COMP VALUE ZERO.
010200*
010300*-------------------- WEEK-WINDOW TIMESTAMPS --------------------*
010400 01  WK-C-WEEK-START-TS          PIC 9(14)  VALUE ZERO.
010500 01  WK-C-WEEK-END-TS            PIC 9(14)  VALUE ZERO.
010600*
010700*--------------- EDITED VIEW OF TOKENS REMAINING ----------------*
010800 77  WK-N-REMAIN-VALUE           PIC S9(05)  COMP VALUE ZERO.
010900 01  WK-C-REMAIN-EDIT            PIC ZZZZZZZZ9.
011000 01  WK-C-REMAIN-EDIT-X REDEFINES WK-C-REMAIN-EDIT
011100                                  PIC X(09).
011200*
011300*---------------- DIAGNOSTIC DUMP OF THE WEEK-WINDOW WORK AREA --*
011400 01  WK-X-JDN-DUMP REDEFINES WK-N-JDN-WORK PIC X(36).
011500 EJECT
011600***************
011700 LINKAGE SECTION.
011800***************
011900 01  WK-C-TOKB-PARMS.
012000     05  WK-C-TOKB-REQ-USER-ID   PIC 9(05).
012100     05  WK-C-TOKB-REQ-TIME      PIC 9(14).
012200     05  WK-C-TOKB-OUT-USED      PIC 9(03).
012300     05  WK-C-TOKB-OUT-LIMIT     PIC 9(03).
012400     05  WK-C-TOKB-OUT-REMAIN    PIC X(09).
012500     05  WK-C-TOKB-OUT-IS-VOL    PIC X(01).
012600     05  FILLER                  PIC X(05).
012700*
012800 01  CC-TABLE-AREA.
012900     COPY CCTABWS.
013000 01  CC-TIER-AREA.
013100     COPY CCTIERW.
013200 EJECT
013300 PROCEDURE DIVISION USING WK-C-TOKB-PARMS
013400                           CC-TABLE-AREA
013500                           CC-TIER-AREA.
013600*
013700 MAIN-MODULE.
013800     PERFORM A000-CALCULATE-BALANCE
013900        THRU A099-CALCULATE-BALANCE-EX.
014000     GOBACK.
014100*
014200*----------------------------------------------------------------*
014300 A000-CALCULATE-BALANCE.
014400*----------------------------------------------------------------*
014500     MOVE ZERO  TO WK-C-TOKB-OUT-USED WK-C-TOKB-OUT-LIMIT.
014600     MOVE "N"   TO WK-C-TOKB-OUT-IS-VOL.
014700     MOVE SPACES TO WK-C-TOKB-OUT-REMAIN.
014800     MOVE "N"   TO WK-C-USER-FOUND-SW.
014900     SET  CC-USER-IDX TO 1.
015000     SEARCH ALL CC-USER-ENTRY
015100         AT END
015200             CONTINUE
015300         WHEN CC-USER-ID (CC-USER-IDX) = WK-C-TOKB-REQ-USER-ID
015400             MOVE "Y" TO WK-C-USER-FOUND-SW
015500             MOVE CC-USER-ROLE (CC-USER-IDX) TO WK-C-USER-ROLE
015600             MOVE CC-USER-TIER (CC-USER-IDX) TO WK-C-USER-TIER
015700     END-SEARCH.
015800     IF  NOT WK-C-USER-FOUND
015900         MOVE "N/A"       TO WK-C-TOKB-OUT-REMAIN
016000         GO TO A099-CALCULATE-BALANCE-EX.
016100     IF  WK-C-USER-ROLE = "V"
016200         MOVE "Y"         TO WK-C-TOKB-OUT-IS-VOL
016300         MOVE "N/A-VOL"   TO WK-C-TOKB-OUT-REMAIN
016400         GO TO A099-CALCULATE-BALANCE-EX.
016500     PERFORM A050-LOOKUP-TIER-LIMIT
016600        THRU A050-LOOKUP-TIER-LIMIT-EX.
016700     MOVE WK-C-TOKB-REQ-TIME TO WK-C-NOW-TS.
016800     PERFORM A100-DERIVE-WEEK-WINDOW
016900        THRU A100-DERIVE-WEEK-WINDOW-EX.
017000     PERFORM A200-COUNT-WEEK-BOOKINGS
017100        THRU A200-COUNT-WEEK-BOOKINGS-EX.
017200     MOVE WK-C-TIER-LIMIT-WK TO WK-C-TOKB-OUT-LIMIT.
017300     IF  WK-C-TIER-IS-UNLTD
017400         MOVE "UNLIMITED"  TO WK-C-TOKB-OUT-REMAIN
017500     ELSE
017600         COMPUTE WK-N-REMAIN-VALUE =
017700                 WK-C-TIER-LIMIT-WK - WK-C-TOKB-OUT-USED
017800         IF  WK-N-REMAIN-VALUE < 0
017900             MOVE ZERO TO WK-N-REMAIN-VALUE
018000         END-IF
018100         MOVE WK-N-REMAIN-VALUE TO WK-C-REMAIN-EDIT
018200         MOVE WK-C-REMAIN-EDIT-X TO WK-C-TOKB-OUT-REMAIN
018300     END-IF.
018400 A099-CALCULATE-BALANCE-EX.
018500     EXIT.
018600*----------------------------------------------------------------*
018700 A050-LOOKUP-TIER-LIMIT.
018800*----------------------------------------------------------------*
018900     MOVE "N" TO WK-C-TIER-FOUND-SW.
019000     MOVE "N" TO WK-C-TIER-UNLTD-SW.
019100     SET  CC-TIER-IDX TO 1.
019200     SEARCH CC-TIER-ENTRY
019300         AT END
019400             CONTINUE
019500         WHEN CC-TIER-CODE (CC-TIER-IDX) = WK-C-USER-TIER
019600             MOVE "Y" TO WK-C-TIER-FOUND-SW
019700             MOVE CC-TIER-LIMIT (CC-TIER-IDX)
019800                                   TO WK-C-TIER-LIMIT-WK
019900             IF  CC-TIER-ENTRY-IS-UNLTD (CC-TIER-IDX)
020000                 MOVE "Y" TO WK-C-TIER-UNLTD-SW
020100             END-IF
020200     END-SEARCH.
020300 A050-LOOKUP-TIER-LIMIT-EX.
020400     EXIT.
020500*----------------------------------------------------------------*
020600 A100-DERIVE-WEEK-WINDOW.
020700*----------------------------------------------------------------*
020800* CONVERTS THE REQUEST DATE TO A JULIAN DAY NUMBER, FINDS THE
020900* WEEKDAY (MONDAY=0), BACKS UP TO THIS WEEK'S MONDAY, AND ADDS
021000* SEVEN DAYS FOR NEXT MONDAY.  BOTH ARE THEN CONVERTED BACK TO
021100* CCYYMMDD AND STAMPED WITH 000000 FOR THE COMPARISON WINDOW.
021200*----------------------------------------------------------------*
021300     COMPUTE WK-N-JDN-A = (14 - WK-C-NOW-MM) / 12.
021400     COMPUTE WK-N-JDN-Y = WK-C-NOW-CCYY + 4800 - WK-N-JDN-A.
021500     COMPUTE WK-N-JDN-M = WK-C-NOW-MM + (12 * WK-N-JDN-A) - 3.
021600     COMPUTE WK-N-JDN-TODAY =
021700             WK-C-NOW-DD
021800           + ((153 * WK-N-JDN-M) + 2) / 5
021900           + (365 * WK-N-JDN-Y)
022000           + (WK-N-JDN-Y / 4)
022100           - (WK-N-JDN-Y / 100)
022200           + (WK-N-JDN-Y / 400)
022300           - 32045.
022400     DIVIDE WK-N-JDN-TODAY BY 7 GIVING WK-N-JDN-QUOTIENT
022500             REMAINDER WK-N-WEEKDAY-IDX.
022600     COMPUTE WK-N-JDN-MONDAY = WK-N-JDN-TODAY - WK-N-WEEKDAY-IDX.
022700     COMPUTE WK-N-JDN-NEXT-MON = WK-N-JDN-MONDAY + 7.
022800     MOVE WK-N-JDN-MONDAY TO WK-N-YMD-JDN.
022900     PERFORM A150-JDN-TO-YMD THRU A150-JDN-TO-YMD-EX.
023000     STRING WK-N-YMD-CCYY  DELIMITED BY SIZE
023100            WK-N-YMD-MM    DELIMITED BY SIZE
023200            WK-N-YMD-DD    DELIMITED BY SIZE
023300            "000000"       DELIMITED BY SIZE
023400       INTO WK-C-WEEK-START-TS.
023500     MOVE WK-N-JDN-NEXT-MON TO WK-N-YMD-JDN.
023600     PERFORM A150-JDN-TO-YMD THRU A150-JDN-TO-YMD-EX.
023700     STRING WK-N-YMD-CCYY  DELIMITED BY SIZE
023800            WK-N-YMD-MM    DELIMITED BY SIZE
023900            WK-N-YMD-DD    DELIMITED BY SIZE
024000            "000000"       DELIMITED BY SIZE
024100       INTO WK-C-WEEK-END-TS.
024200 A100-DERIVE-WEEK-WINDOW-EX.
024300     EXIT.
024400*----------------------------------------------------------------*
024500 A150-JDN-TO-YMD.
024600*----------------------------------------------------------------*
024700     COMPUTE WK-N-YMD-E = WK-N-YMD-JDN + 32044.
024800     COMPUTE WK-N-YMD-F = (4 * WK-N-YMD-E + 3) / 146097.
024900     COMPUTE WK-N-YMD-G = WK-N-YMD-E -
025000                           ((146097 * WK-N-YMD-F) / 4).
025100     COMPUTE WK-N-YMD-E = (4 * WK-N-YMD-G + 3) / 1461.
025200     COMPUTE WK-N-YMD-H = WK-N-YMD-G - ((1461 * WK-N-YMD-E) / 4).
025300     COMPUTE WK-N-YMD-G = ((5 * WK-N-YMD-H) + 2) / 153.
025400     COMPUTE WK-N-YMD-DD =
025500             WK-N-YMD-H - (((153 * WK-N-YMD-G) + 2) / 5) + 1.
025600     COMPUTE WK-N-YMD-MM =
025700             WK-N-YMD-G + 3 - (12 * (WK-N-YMD-G / 10)).
025800     COMPUTE WK-N-YMD-CCYY =
025900             (100 * WK-N-YMD-F) + WK-N-YMD-E - 4800
026000             + (WK-N-YMD-G / 10).
026100 A150-JDN-TO-YMD-EX.
026200     EXIT.
026300*----------------------------------------------------------------*
026400 A200-COUNT-WEEK-BOOKINGS.
026500*----------------------------------------------------------------*
026600     MOVE ZERO TO WK-C-TOKB-OUT-USED.
026700     SET  CC-BKG-IDX TO 1.
026800     PERFORM A210-TEST-ONE-BOOKING
026900        THRU A210-TEST-ONE-BOOKING-EX
027000        UNTIL CC-BKG-IDX > CC-BOOKING-TAB-COUNT.
027100 A200-COUNT-WEEK-BOOKINGS-EX.
027200     EXIT.
027300*----------------------------------------------------------------*
027400 A210-TEST-ONE-BOOKING.
027500*----------------------------------------------------------------*
027600     IF  CC-BKG-USER-ID (CC-BKG-IDX) = WK-C-TOKB-REQ-USER-ID
027700     AND CC-BKG-CONFIRMED (CC-BKG-IDX)
027800     AND CC-BKG-CREATED (CC-BKG-IDX) >= WK-C-WEEK-START-TS
027900     AND CC-BKG-CREATED (CC-BKG-IDX) <  WK-C-WEEK-END-TS
028000         ADD 1 TO WK-C-TOKB-OUT-USED
028100     END-IF.
028200     SET  CC-BKG-IDX UP BY 1.
028300 A210-TEST-ONE-BOOKING-EX.
028400     EXIT.
028500*
028600******************************************************************
028700*************** END OF PROGRAM SOURCE  CCBTOKB ***************
028800******************************************************************
