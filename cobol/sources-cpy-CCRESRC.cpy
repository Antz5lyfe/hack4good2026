000100******************************************************************
000200*    CCRESRC.CPYBK                                                *
000300*    I-O FORMAT: CCRESRCR  FROM FILE RESULTS OF LIBRARY CCBLIB    *
000400*    CARECONNECT TRANSACTION RESULT RECORD                        *
000500******************************************************************
000600*    ONE RESULT PER REQUEST, WRITTEN IN REQUEST ORDER.            *
000700******************************************************************
000800* AMENDMENT HISTORY:                                              *
000900******************************************************************
001000* CCB005 11/03/1991 RKP    INITIAL VERSION.                       *
001100* CCB027 19/02/1996 DWT    ADDED RES-TOKENS-REMAINING FOR THE     *
001200*                          KIOSK BALANCE DISPLAY.                 *
001300* CCB044 06/05/2004 MHN    RES-ERROR-CODE WIDENED TO 22 TO HOLD   *
001400*                          'ACCESSIBILITY_MISMATCH'.              *
001500******************************************************************
001600     05  CC-RESULT-RECORD.
001700         10  CC-RES-TYPE             PIC X(01).
001800*                                ECHO OF CC-REQ-TYPE
001900         10  CC-RES-USER-ID          PIC 9(05).
002000         10  CC-RES-STATUS           PIC X(04).
002100             88  CC-RES-IS-OK            VALUE "OK  ".
002200             88  CC-RES-IS-ERROR         VALUE "ERR ".
002300         10  CC-RES-ERROR-CODE       PIC X(22).
002400*                                SPACES WHEN CC-RES-IS-OK
002500         10  CC-RES-BKG-ID           PIC 9(07).
002600*                                NEW/CANCELLED BOOKING ID,
002700*                                ZERO ON ERROR.
002800         10  CC-RES-TOKENS-REMAINING PIC X(09).
002900*                                RIGHT-JUSTIFIED NUMBER, OR
003000*                                'UNLIMITED', OR 'N/A-VOL'.
003100         10  CC-RES-MESSAGE          PIC X(60).
003200******************************************************************
003300*    108 BYTES EXACT - NO TRAILING FILLER - SEE CCUSRRC HISTORY   *
003400*    NOTE, SAME CONTRACT WITH THE INTAKE WEB TEAM.                *
003500******************************************************************
