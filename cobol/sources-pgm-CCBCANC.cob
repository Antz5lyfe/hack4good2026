000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     CCBCANC.
000400 AUTHOR.         R K PATTERSON.
000500 INSTALLATION.   CARECONNECT - NORTHSIDE COMMUNITY CARE CENTRE.
000600 DATE-WRITTEN.   11 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       CARECONNECT DATA PROCESSING - INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  CANCELLATION PROCESSOR.  CALLED BY CCBMAIN FOR
001100*               EVERY TYPE C REQUEST.  THE BOOKING MUST BE FOUND
001200*               BY BOOKING ID AND OWNED BY THE REQUESTING USER -
001300*               BOTH MUST MATCH OR THE BOOKING IS TREATED AS NOT
001400*               FOUND.  AN ALREADY-CANCELLED BOOKING IS REJECTED.
001500*               OTHERWISE THE BOOKING IS MARKED CANCELLED IN THE
001600*               IN-MEMORY TABLE, FREEING ITS TOKEN AND ITS
001700*               CAPACITY SLOT FOR LATER REQUESTS THIS SAME RUN.
001800*
001900*================================================================*
002000* HISTORY OF MODIFICATION:
002100*================================================================*
002200* CCB002 11/03/1991 RKP  INITIAL VERSION.
002300* CCB020 04/09/1993 RKP  ADDED THE UPDATED-TIMESTAMP STAMP WHEN
002400*                        A CANCEL TURNS A BOOKING OVER.
002500* CCB031 22/11/1999 DWT  Y2K - BKG-UPDATED IS A 14-DIGIT CCYY
002600*                        STAMP ALREADY, REVIEWED, NO CHANGE
002700*                        REQUIRED.
002800* CCB045 06/05/2004 MHN  OWNER-ID MUST NOW MATCH AS WELL AS
002900*                        BOOKING-ID - CLOSED A HOLE WHERE ONE
003000*                        MEMBER COULD CANCEL ANOTHER'S BOOKING
003100*                        BY GUESSING THE BOOKING NUMBER.
003200* CCB056 14/03/2006 MHN  FOUND-SUBSCRIPT WORK AREA AND ITS EDITED
003300*                        REDEFINE ARE STANDALONE ITEMS, NOT PART
003400*                        OF ANY GROUP - DECLARED ON THEIR OWN SO
003500*                        THE COMPILER KNOWS IT, SAME AS THE OTHER
003600*                        BOOKING CHECK PROGRAMS NOW DO.
003700*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004600 EJECT
004700***************
004800 DATA DIVISION.
004900***************
005000 WORKING-STORAGE SECTION.
005100***************
005200 01  FILLER                      PIC X(24)  VALUE
005300     "** PROGRAM CCBCANC   **".
005400*
005500*-------------------- BOOKING LOOKUP RESULT ---------------------*
005600 01  WK-C-BKG-WORK.
005700     05  WK-C-BKG-FOUND-SW       PIC X(01)  VALUE "N".
005800         88  WK-C-BKG-FOUND              VALUE "Y".
005900     05  WK-C-BKG-IS-CANC-SW     PIC X(01)  VALUE "N".
006000         88  WK-C-BKG-IS-CANC             VALUE "Y".
006100     05  FILLER                  PIC X(03)  VALUE SPACES.
006200*
006300*------------- WORKING COPY OF THE FOUND SUBSCRIPT --------------*
006400 77  WK-N-FOUND-IDX              PIC 9(05)  COMP VALUE ZERO.
006500*
006600*------------ ALPHANUMERIC DUMP OF THE BOOKING WORK -------------*
006700 01  WK-X-BKG-DUMP REDEFINES WK-C-BKG-WORK PIC X(05).
006800*
006900*-------------- EDITED VIEW OF THE FOUND SUBSCRIPT --------------*
007000 77  WK-C-FOUND-IDX-EDIT REDEFINES WK-N-FOUND-IDX PIC 9(05).
007100*
007200*------------ DIAGNOSTIC DUMP OF THE SUBSCRIPT WORK -------------*
007300 01  WK-N-FOUND-IDX-DUMP.
007400     05  WK-N-FOUND-IDX-COPY     PIC 9(05)  COMP VALUE ZERO.
007500 01  WK-X-FOUND-IDX-DUMP REDEFINES WK-N-FOUND-IDX-DUMP PIC X(02).
007600 EJECT
007700***************
007800 LINKAGE SECTION.
007900***************
008000 01  WK-C-CANC-PARMS.
008100     05  WK-C-CANC-REQ-USER-ID   PIC 9(05).
008200     05  WK-C-CANC-REQ-BKG-ID    PIC 9(07).
008300     05  WK-C-CANC-REQ-TIME      PIC 9(14).
008400     05  WK-C-CANC-OUT-STATUS    PIC X(04).
008500         88  WK-C-CANC-OUT-OK            VALUE "OK  ".
008600     05  WK-C-CANC-OUT-ERRCD     PIC X(22).
008700     05  WK-C-CANC-OUT-BKGID     PIC 9(07).
008800     05  FILLER                  PIC X(05).
008900*
009000 01  CC-TABLE-AREA.
009100     COPY CCTABWS.
009200 EJECT
009300 PROCEDURE DIVISION USING WK-C-CANC-PARMS
009400                           CC-TABLE-AREA.
009500*
009600 MAIN-MODULE.
009700     PERFORM A000-PROCESS-CANCEL
009800        THRU A099-PROCESS-CANCEL-EX.
009900     GOBACK.
010000*
010100*----------------------------------------------------------------*
010200 A000-PROCESS-CANCEL.
010300*----------------------------------------------------------------*
010400     MOVE "ERR " TO WK-C-CANC-OUT-STATUS.
010500     MOVE SPACES TO WK-C-CANC-OUT-ERRCD.
010600     MOVE ZERO   TO WK-C-CANC-OUT-BKGID.
010700     PERFORM A010-FIND-BOOKING THRU A010-FIND-BOOKING-EX.
010800     IF  NOT WK-C-BKG-FOUND
010900         MOVE "BOOKING_NOT_FOUND     "
011000                        TO WK-C-CANC-OUT-ERRCD
011100         GO TO A099-PROCESS-CANCEL-EX.
011200     IF  WK-C-BKG-IS-CANC
011300         MOVE "ALREADY_CANCELLED     "
011400                        TO WK-C-CANC-OUT-ERRCD
011500         GO TO A099-PROCESS-CANCEL-EX.
011600     MOVE "X" TO CC-BKG-STATUS (WK-N-FOUND-IDX).
011700     MOVE WK-C-CANC-REQ-TIME
011800                 TO CC-BKG-UPDATED (WK-N-FOUND-IDX).
011900     MOVE WK-C-CANC-REQ-BKG-ID TO WK-C-CANC-OUT-BKGID.
012000     MOVE "OK  " TO WK-C-CANC-OUT-STATUS.
012100 A099-PROCESS-CANCEL-EX.
012200     EXIT.
012300*----------------------------------------------------------------*
012400 A010-FIND-BOOKING.
012500*----------------------------------------------------------------*
012600* BOTH THE BOOKING-ID AND THE OWNING USER-ID MUST MATCH - THE
012700* TABLE IS KEYED ON BOOKING-ID ONLY, SO THE OWNER CHECK IS MADE
012800* AFTER THE SEARCH ALL LOCATES THE ROW.  CCB045.
012900*----------------------------------------------------------------*
013000     MOVE "N" TO WK-C-BKG-FOUND-SW.
013100     MOVE "N" TO WK-C-BKG-IS-CANC-SW.
013200     MOVE ZERO TO WK-N-FOUND-IDX.
013300     SET  CC-BKG-IDX TO 1.
013400     SEARCH ALL CC-BOOKING-ENTRY
013500         AT END
013600             CONTINUE
013700         WHEN CC-BKG-ID (CC-BKG-IDX) = WK-C-CANC-REQ-BKG-ID
013800             IF  CC-BKG-USER-ID (CC-BKG-IDX) =
013900                            WK-C-CANC-REQ-USER-ID
014000                 MOVE "Y" TO WK-C-BKG-FOUND-SW
014100                 SET  WK-N-FOUND-IDX TO CC-BKG-IDX
014200                 IF  CC-BKG-CANCELLED (CC-BKG-IDX)
014300                     MOVE "Y" TO WK-C-BKG-IS-CANC-SW
014400                 END-IF
014500             END-IF
014600     END-SEARCH.
014700 A010-FIND-BOOKING-EX.
014800     EXIT.
014900*
015000******************************************************************
015100*************** END OF PROGRAM SOURCE  CCBCANC ***************
015200******************************************************************
